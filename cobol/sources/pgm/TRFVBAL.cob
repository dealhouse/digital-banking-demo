000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFVBAL.
000500 AUTHOR.         RAJA SUBRAMANIAM.
000600 INSTALLATION.   CONSUMER BANKING SYSTEMS - AS/400.
000700 DATE-WRITTEN.   22 NOV 1990.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO CONFIRM THAT THE
001200*               FROM ACCOUNT CARRIES ENOUGH BALANCE TO COVER
001300*               THE REQUESTED TRANSFER AMOUNT. NO FILE IS
001400*               OPENED - THE BALANCE AND AMOUNT ARE SUPPLIED
001500*               BY THE CALLER.
001600*
001700*****************************************************************
001800* HISTORY OF MODIFICATION:
001900*****************************************************************
002000* TAG     DATE       DEV     DESCRIPTION
002100*------- ---------- ------- -----------------------------------
002200* INITIAL 22/11/1990 RSUBRA  INITIAL VERSION
002300* BAL0087 09/11/1998 HTANBH  Y2K REMEDIATION - NO DATE FIELDS      BAL0087
002400*                            IN THIS ROUTINE, REVIEWED AND
002500*                            SIGNED OFF, NO CHANGE REQUIRED
002600* BAL0140 03/05/2000 AKOHSL  EXACT-BALANCE TRANSFER (AMOUNT =
002700*                            BALANCE) CONFIRMED ALLOWED PER
002800*                            PRODUCT REQUEST #2000-0129 - TEST
002900*                            WAS "LESS THAN" ALREADY, NO CHANGE
003000*                            REQUIRED, NOTED FOR THE RECORD
003100*****************************************************************
003200 EJECT
003300**********************
003400 ENVIRONMENT DIVISION.
003500**********************
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.  IBM-AS400.
003800 OBJECT-COMPUTER.  IBM-AS400.
003900 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004000*
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300***************
004400 DATA DIVISION.
004500***************
004600 FILE SECTION.
004700**************
004800 WORKING-STORAGE SECTION.
004900*************************
005000 01  FILLER                          PIC X(24)        VALUE
005100     "** PROGRAM TRFVBAL   **".
005200*
005300* ------------------ PROGRAM WORKING STORAGE -------------------*
005400 01  WK-C-WORK-AREA.
005500     05  WK-C-SUFFICIENT-SW          PIC X(01) VALUE "N".
005600         88  WK-C-BALANCE-IS-SUFFICIENT        VALUE "Y".
005700     05  FILLER                      PIC X(04).
005800 01  WK-C-WORK-AREA-ALPHA  REDEFINES WK-C-WORK-AREA.
005900     05  FILLER                      PIC X(05).
006000*
006100 01  WK-N-WORK-AREA.
006200     05  WK-N-SHORTFALL              PIC S9(16)V99 COMP-3
006300                                     VALUE ZERO.
006400 01  WK-N-WORK-AREA-ALPHA  REDEFINES WK-N-WORK-AREA.
006500     05  WK-N-SHORTFALL-WHOLE        PIC S9(16).
006600     05  WK-N-SHORTFALL-FRACTION     PIC 99.
006700*
006800 01  WK-C-LITERALS.
006900     05  C-BAL-ERROR                 PIC X(40) VALUE
007000         "Insufficient balance".
007100 01  WK-C-LITERALS-ALPHA  REDEFINES WK-C-LITERALS.
007200     05  FILLER                      PIC X(40).
007300*
007400*****************
007500 LINKAGE SECTION.
007600*****************
007700     COPY VBAL.
007800 EJECT
007900********************************************
008000 PROCEDURE DIVISION USING WK-C-VBAL-RECORD.
008100********************************************
008200 MAIN-MODULE.
008300     PERFORM A000-VALIDATE-BALANCE
008400        THRU A099-VALIDATE-BALANCE-EX.
008500     EXIT PROGRAM.
008600*
008700*-----------------------------------------------------------------*
008800 A000-VALIDATE-BALANCE.
008900*-----------------------------------------------------------------*
009000     MOVE    "N"                 TO    WK-C-SUFFICIENT-SW.
009100     MOVE    ZERO                TO    WK-N-SHORTFALL.
009200     MOVE    "Y"                 TO    WK-C-VBAL-VALID.
009300     MOVE    SPACES              TO    WK-C-VBAL-ERROR-TEXT.
009400*
009500     IF  WK-C-VBAL-FROM-BAL NOT LESS THAN WK-C-VBAL-AMOUNT
009600         SET     WK-C-BALANCE-IS-SUFFICIENT TO TRUE
009700     ELSE
009800         COMPUTE WK-N-SHORTFALL = WK-C-VBAL-AMOUNT -
009900                                  WK-C-VBAL-FROM-BAL
010000     END-IF.
010100*
010200     IF  NOT WK-C-BALANCE-IS-SUFFICIENT
010300         MOVE    "N"             TO    WK-C-VBAL-VALID
010400         MOVE    C-BAL-ERROR     TO    WK-C-VBAL-ERROR-TEXT
010500     END-IF.
010600 A099-VALIDATE-BALANCE-EX.
010700     EXIT.
010800******************************************************************
010900************** END OF PROGRAM SOURCE -  TRFVBAL ***************
011000******************************************************************
