000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFVCCY.
000500 AUTHOR.         ANNIE KOH SL.
000600 INSTALLATION.   CONSUMER BANKING SYSTEMS - AS/400.
000700 DATE-WRITTEN.   14 MAR 1987.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO CHECK THAT THE
001200*               TRANSFER CURRENCY MATCHES BOTH THE FROM AND
001300*               TO ACCOUNT CURRENCY. NO FILE IS OPENED - THE
001400*               THREE CURRENCY CODES ARE SUPPLIED BY THE
001500*               CALLER, WHO HAS ALREADY LOOKED UP THE TWO
001600*               ACCOUNTS VIA TRFVACC.
001700*
001800*****************************************************************
001900* HISTORY OF MODIFICATION:
002000*****************************************************************
002100* TAG     DATE       DEV     DESCRIPTION
002200*------- ---------- ------- -----------------------------------
002300* INITIAL 14/03/1987 AKOHSL  INITIAL VERSION
002400* CCY0142 30/01/1993 DLIM    WAS COMPARING FROM-TO-CURRENCY
002500*                            ONLY - NOW ALSO CHECKS BOTH
002600*                            ACCOUNTS AGAINST THE REQUESTED
002700*                            TRANSFER CURRENCY PER AUDIT
002800*                            FINDING AU-93-007
002900* CCY0209 09/11/1998 HTANBH  Y2K REMEDIATION - NO DATE FIELDS      CCY0209
003000*                            IN THIS ROUTINE, REVIEWED AND
003100*                            SIGNED OFF, NO CHANGE REQUIRED
003200*****************************************************************
003300 EJECT
003400**********************
003500 ENVIRONMENT DIVISION.
003600**********************
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER.  IBM-AS400.
003900 OBJECT-COMPUTER.  IBM-AS400.
004000 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004100*
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400***************
004500 DATA DIVISION.
004600***************
004700 FILE SECTION.
004800**************
004900 WORKING-STORAGE SECTION.
005000*************************
005100 01  FILLER                          PIC X(24)        VALUE
005200     "** PROGRAM TRFVCCY   **".
005300*
005400* ------------------ PROGRAM WORKING STORAGE -------------------*
005500 01  WK-C-WORK-AREA.
005600     05  WK-C-FROM-MATCH-SW          PIC X(01) VALUE "N".
005700         88  WK-C-FROM-MATCHES                 VALUE "Y".
005800     05  WK-C-TO-MATCH-SW            PIC X(01) VALUE "N".
005900         88  WK-C-TO-MATCHES                   VALUE "Y".
006000     05  FILLER                      PIC X(04).
006100 01  WK-C-WORK-AREA-ALPHA  REDEFINES WK-C-WORK-AREA.
006200     05  WK-C-BOTH-SWITCHES          PIC X(02).
006300     05  FILLER                      PIC X(04).
006400*
006500 01  WK-N-WORK-AREA.
006600     05  WK-N-MISMATCH-CTR           PIC 9(01) COMP VALUE ZERO.
006700     05  FILLER                      PIC X(03).
006800 01  WK-N-WORK-AREA-ALPHA  REDEFINES WK-N-WORK-AREA.
006900     05  FILLER                      PIC X(04).
007000*
007100 01  WK-C-LITERALS.
007200     05  C-CCY-ERROR                 PIC X(40) VALUE
007300         "Currency mismatch".
007350 01  WK-C-LITERALS-ALPHA  REDEFINES WK-C-LITERALS.
007370     05  FILLER                      PIC X(40).
007400*
007500*****************
007600 LINKAGE SECTION.
007700*****************
007800     COPY VCCY.
007900 EJECT
008000********************************************
008100 PROCEDURE DIVISION USING WK-C-VCCY-RECORD.
008200********************************************
008300 MAIN-MODULE.
008400     PERFORM A000-VALIDATE-CURRENCY
008500        THRU A099-VALIDATE-CURRENCY-EX.
008600     EXIT PROGRAM.
008700*
008800*-----------------------------------------------------------------*
008900 A000-VALIDATE-CURRENCY.
009000*-----------------------------------------------------------------*
009100     MOVE    "N"                 TO    WK-C-FROM-MATCH-SW.
009200     MOVE    "N"                 TO    WK-C-TO-MATCH-SW.
009300     MOVE    ZERO                TO    WK-N-MISMATCH-CTR.
009400     MOVE    "Y"                 TO    WK-C-VCCY-VALID.
009500     MOVE    SPACES              TO    WK-C-VCCY-ERROR-TEXT.
009600*
009700     IF  WK-C-VCCY-FROM-CUYCD = WK-C-VCCY-XFER-CUYCD
009800         SET     WK-C-FROM-MATCHES TO TRUE
009900     ELSE
010000         ADD     1               TO    WK-N-MISMATCH-CTR
010100     END-IF.
010200*
010300     IF  WK-C-VCCY-TO-CUYCD = WK-C-VCCY-XFER-CUYCD
010400         SET     WK-C-TO-MATCHES TO TRUE
010500     ELSE
010600         ADD     1               TO    WK-N-MISMATCH-CTR
010700     END-IF.
010800*
010900     IF  WK-N-MISMATCH-CTR GREATER THAN ZERO
011000         MOVE    "N"             TO    WK-C-VCCY-VALID
011100         MOVE    C-CCY-ERROR     TO    WK-C-VCCY-ERROR-TEXT
011200     END-IF.
011300 A099-VALIDATE-CURRENCY-EX.
011400     EXIT.
011500******************************************************************
011600************** END OF PROGRAM SOURCE -  TRFVCCY ***************
011700******************************************************************
