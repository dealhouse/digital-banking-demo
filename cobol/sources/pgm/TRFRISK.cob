000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFRISK.
000500 AUTHOR.         TYK.
000600 INSTALLATION.   CONSUMER BANKING SYSTEMS - AS/400.
000700 DATE-WRITTEN.   19 AUG 1991.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE THAT APPLIES THE
001200*               FRAUD/RISK SCORING RULES TO A SINGLE TRANSFER
001300*               AND CLASSIFIES THE RESULT LOW/MEDIUM/HIGH. IT
001400*               IS A PURE COMPUTATION - IT DOES NOT OPEN ANY
001500*               FILE OF ITS OWN.
001600*
001700*****************************************************************
001800* HISTORY OF MODIFICATION:
001900*****************************************************************
002000* TAG     DATE       DEV     DESCRIPTION
002100*------- ---------- ------- -----------------------------------
002200* INITIAL 19/08/1991 TYK     INITIAL VERSION - LARGE-AMOUNT AND
002300*                            VELOCITY RULES ONLY, SCORE CAPPED
002400*                            AT 55
002500* RSK0114 07/04/1994 DLIM    ADD HIGH-24H-TOTAL RULE (+20),
002600*                            RECUT LOW/MEDIUM/HIGH BREAKPOINTS
002700*                            TO 40/70 PER RISK COMMITTEE PAPER
002800*                            94-019
002900* RSK0230 02/06/1997 AKOHSL  SCORE CAP CONFIRMED AT 100 EVEN
003000*                            THOUGH THE THREE RULE WEIGHTS CAN
003100*                            NEVER ACTUALLY EXCEED 75 - LEFT IN
003200*                            UNCONDITIONALLY, MATCHES THE
003300*                            OFFLINE RISK SERVICE WE MIRROR
003400* RSK0301 09/11/1998 HTANBH  Y2K REMEDIATION - NO DATE FIELDS      RSK0301
003500*                            IN THIS ROUTINE, REVIEWED AND
003600*                            SIGNED OFF, NO CHANGE REQUIRED
003700* RSK0412 14/02/2001 RSUBRA  REASON CODE TEXT WIDENED TO MATCH
003800*                            THE 20-BYTE RISKOUT-REASON-n FIELDS
003900*                            AFTER THE RISKOUT FILE REDESIGN
004000*****************************************************************
004100 EJECT
004200**********************
004300 ENVIRONMENT DIVISION.
004400**********************
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.  IBM-AS400.
004700 OBJECT-COMPUTER.  IBM-AS400.
004800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004900*
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200***************
005300 DATA DIVISION.
005400***************
005500 FILE SECTION.
005600**************
005700 WORKING-STORAGE SECTION.
005800*************************
005900 01  FILLER                          PIC X(24)        VALUE
006000     "** PROGRAM TRFRISK   **".
006100*
006200* ------------------ PROGRAM WORKING STORAGE -------------------*
006300 01  WK-N-WORK-AREA.
006400     05  WK-N-SCORE                  PIC S999 COMP-3 VALUE ZERO.
006500     05  WK-N-REASON-CTR             PIC 9(01) COMP VALUE ZERO.
006600     05  WK-N-LARGE-AMT-THRESHOLD    PIC S9(16)V99 COMP-3
006700                                     VALUE +500.00.
006800     05  WK-N-VELOCITY-THRESHOLD     PIC 9(05) COMP-3 VALUE 5.
006900     05  WK-N-HIGH-TOTAL-THRESHOLD   PIC S9(16)V99 COMP-3
007000                                     VALUE +1000.00.
007100     05  WK-N-SCORE-CAP              PIC S999 COMP-3 VALUE +100.
007200     05  WK-N-HIGH-BREAK             PIC S999 COMP-3 VALUE +70.
007300     05  WK-N-MEDIUM-BREAK           PIC S999 COMP-3 VALUE +40.
007400*
007500* WK-N-SCORE-EDIT IS A DISPLAY VIEW OF THE SAME COUNTER SO IT
007600* CAN BE SENT TO DISPLAY WITHOUT A SEPARATE MOVE WHEN TRACING.
007700 01  WK-N-SCORE-GROUP.
007800     05  WK-N-SCORE-STORE            PIC S999 COMP-3 VALUE ZERO.
007900 01  WK-N-SCORE-EDIT  REDEFINES WK-N-SCORE-GROUP.
008000     05  WK-N-SCORE-EDIT-VAL         PIC S999.
008100*
008200* WK-C-REASON-TABLE LETS B000 APPEND REASON CODES WITHOUT AN
008300* EVALUATE PER OUTPUT FIELD - B999 UNLOADS THE TABLE INTO THE
008400* THREE FIXED RISKOUT-REASON-n SLOTS ON THE WAY OUT.
008500 01  WK-C-REASON-GROUP.
008600     05  WK-C-REASON-TABLE OCCURS 3 TIMES
008700                           INDEXED BY WK-C-REASON-IDX.
008800         10  WK-C-REASON-CODE        PIC X(20).
008900 01  WK-C-REASON-ALPHA  REDEFINES WK-C-REASON-GROUP.
009000     05  WK-C-REASON-ALPHA-TEXT      PIC X(60).
009100*
009200 01  WK-C-LITERALS.
009300     05  C-LARGE-AMOUNT              PIC X(20) VALUE
009400         "LARGE_AMOUNT".
009500     05  C-VELOCITY                  PIC X(20) VALUE
009600         "VELOCITY".
009700     05  C-HIGH-24H-TOTAL            PIC X(20) VALUE
009800         "HIGH_24H_TOTAL".
009900     05  C-LOW                       PIC X(06) VALUE "LOW".
010000     05  C-MEDIUM                    PIC X(06) VALUE "MEDIUM".
010100     05  C-HIGH                      PIC X(06) VALUE "HIGH".
010150 01  WK-C-LITERALS-ALPHA  REDEFINES WK-C-LITERALS.
010160     05  FILLER                      PIC X(78).
010200*
010300*****************
010400 LINKAGE SECTION.
010500*****************
010600     COPY VRISK.
010700 EJECT
010800********************************************
010900 PROCEDURE DIVISION USING WK-C-VRISK-RECORD.
011000********************************************
011100 MAIN-MODULE.
011200     PERFORM A000-INIT-SCORING-ROUTINE
011300        THRU A099-INIT-SCORING-ROUTINE-EX.
011400     PERFORM B000-APPLY-SCORING-RULES
011500        THRU B099-APPLY-SCORING-RULES-EX.
011600     PERFORM C000-CLASSIFY-SCORE
011700        THRU C099-CLASSIFY-SCORE-EX.
011800     PERFORM D000-LOAD-OUTPUT-REASONS
011900        THRU D099-LOAD-OUTPUT-REASONS-EX.
012000     EXIT PROGRAM.
012100*
012200*-----------------------------------------------------------------*
012300 A000-INIT-SCORING-ROUTINE.
012400*-----------------------------------------------------------------*
012500     MOVE    ZERO                TO    WK-N-SCORE.
012600     MOVE    ZERO                TO    WK-N-REASON-CTR.
012700     MOVE    SPACES              TO    WK-C-REASON-ALPHA-TEXT.
012800     MOVE    SPACES              TO    WK-C-VRISK-OUTPUT.
012900 A099-INIT-SCORING-ROUTINE-EX.
013000     EXIT.
013100*-----------------------------------------------------------------*
013200 B000-APPLY-SCORING-RULES.
013300*-----------------------------------------------------------------*
013400* ALL THREE RULES ARE EVALUATED UNCONDITIONALLY - THEY ARE
013500* INDEPENDENT AND CUMULATIVE, NOT A MUTUALLY EXCLUSIVE EVALUATE.
013600*-----------------------------------------------------------------*
013700     IF  WK-C-VRISK-AMOUNT NOT LESS THAN WK-N-LARGE-AMT-THRESHOLD
013800         ADD     30              TO    WK-N-SCORE
013900         ADD     1               TO    WK-N-REASON-CTR
014000         MOVE    C-LARGE-AMOUNT  TO    WK-C-REASON-CODE
014100                                       (WK-N-REASON-CTR)
014200     END-IF.
014300*
014400     IF  WK-C-VRISK-24H-COUNT NOT LESS THAN WK-N-VELOCITY-THRESHOLD
014500         ADD     25              TO    WK-N-SCORE
014600         ADD     1               TO    WK-N-REASON-CTR
014700         MOVE    C-VELOCITY      TO    WK-C-REASON-CODE
014800                                       (WK-N-REASON-CTR)
014900     END-IF.
015000*
015100     IF  WK-C-VRISK-24H-TOTAL NOT LESS THAN
015200                                   WK-N-HIGH-TOTAL-THRESHOLD
015300         ADD     20              TO    WK-N-SCORE
015400         ADD     1               TO    WK-N-REASON-CTR
015500         MOVE    C-HIGH-24H-TOTAL TO   WK-C-REASON-CODE
015600                                       (WK-N-REASON-CTR)
015700     END-IF.
015800*
015900     IF  WK-N-SCORE GREATER THAN WK-N-SCORE-CAP
016000         MOVE    WK-N-SCORE-CAP  TO    WK-N-SCORE
016100     END-IF.
016200 B099-APPLY-SCORING-RULES-EX.
016300     EXIT.
016400*-----------------------------------------------------------------*
016500 C000-CLASSIFY-SCORE.
016600*-----------------------------------------------------------------*
016700     MOVE    WK-N-SCORE          TO    WK-N-SCORE-STORE.
016800     MOVE    WK-N-SCORE          TO    WK-C-VRISK-SCORE.
016900     IF  WK-N-SCORE NOT LESS THAN WK-N-HIGH-BREAK
017000         MOVE    C-HIGH          TO    WK-C-VRISK-LEVEL
017100     ELSE
017200         IF  WK-N-SCORE NOT LESS THAN WK-N-MEDIUM-BREAK
017300             MOVE    C-MEDIUM    TO    WK-C-VRISK-LEVEL
017400         ELSE
017500             MOVE    C-LOW       TO    WK-C-VRISK-LEVEL
017600         END-IF
017700     END-IF.
017800 C099-CLASSIFY-SCORE-EX.
017900     EXIT.
018000*-----------------------------------------------------------------*
018100 D000-LOAD-OUTPUT-REASONS.
018200*-----------------------------------------------------------------*
018300     MOVE    WK-C-REASON-CODE (1) TO   WK-C-VRISK-REASON-1.
018400     MOVE    WK-C-REASON-CODE (2) TO   WK-C-VRISK-REASON-2.
018500     MOVE    WK-C-REASON-CODE (3) TO   WK-C-VRISK-REASON-3.
018600 D099-LOAD-OUTPUT-REASONS-EX.
018700     EXIT.
018800******************************************************************
018900************** END OF PROGRAM SOURCE -  TRFRISK ***************
019000******************************************************************
