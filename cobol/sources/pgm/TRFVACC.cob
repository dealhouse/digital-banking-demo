000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFVACC.
000500 AUTHOR.         MICHAEL WEE TL.
000600 INSTALLATION.   CONSUMER BANKING SYSTEMS - AS/400.
000700 DATE-WRITTEN.   10 JUL 1989.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO LOOK UP THE FROM
001200*               AND TO ACCOUNT OF AN INCOMING TRANSFER REQUEST
001300*               IN THE IN-MEMORY ACCOUNT TABLE AND CONFIRM
001400*               THAT THE FROM ACCOUNT BELONGS TO THE REQUESTING
001500*               CUSTOMER. NO FILE IS OPENED HERE - THE TABLE
001600*               ITSELF IS BUILT BY THE CALLER (TRFPOST) AND
001700*               PASSED IN BY REFERENCE VIA COPY ACCTTAB.
001800*
001900*****************************************************************
002000* HISTORY OF MODIFICATION:
002100*****************************************************************
002200* TAG     DATE       DEV     DESCRIPTION
002300*------- ---------- ------- -----------------------------------
002400* INITIAL 10/07/1989 MWEETL  INITIAL VERSION - LOOKUP ONLY
002500* ACC0133 22/11/1990 RSUBRA  ADD OWNERSHIP CHECK ON FROM ACCT
002600*                            PER SECURITY REVIEW FINDING
002700*                            SEC-90-044
002800* ACC0201 09/11/1998 HTANBH  Y2K REMEDIATION - NO DATE FIELDS      ACC0201
002900*                            IN THIS ROUTINE, REVIEWED AND
003000*                            SIGNED OFF, NO CHANGE REQUIRED
003100* ACC0276 03/05/2000 AKOHSL  RETURN FROM/TO CURRENCY AND BALANCE
003200*                            SO TRFVCCY AND TRFVBAL NO LONGER
003300*                            NEED TO RE-SEARCH THE TABLE - REQ
003400*                            #2000-0129
003450* ACC0319 19/06/2003 RSUBRA  OWNERSHIP CHECK WAS FROM-ACCOUNT         ACC0319
003460*                            ONLY - A TRANSFER TO AN ACCOUNT NOT
003470*                            OWNED BY THE REQUESTING CUSTOMER WAS
003480*                            SLIPPING THROUGH.  NOW CHECKS BOTH
003490*                            LEGS, PER AUDIT FINDING AU-03-021
003500*****************************************************************
003600 EJECT
003700**********************
003800 ENVIRONMENT DIVISION.
003900**********************
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.  IBM-AS400.
004200 OBJECT-COMPUTER.  IBM-AS400.
004300 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004400*
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700***************
004800 DATA DIVISION.
004900***************
005000 FILE SECTION.
005100**************
005200 WORKING-STORAGE SECTION.
005300*************************
005400 01  FILLER                          PIC X(24)        VALUE
005500     "** PROGRAM TRFVACC   **".
005600*
005700* ------------------ PROGRAM WORKING STORAGE -------------------*
005800 01  WK-C-WORK-AREA.
005900     05  WK-C-FROM-FOUND-SW          PIC X(01) VALUE "N".
006000         88  WK-C-FROM-WAS-FOUND               VALUE "Y".
006100     05  WK-C-TO-FOUND-SW            PIC X(01) VALUE "N".
006200         88  WK-C-TO-WAS-FOUND                 VALUE "Y".
006300     05  WK-C-OWNER-OK-SW            PIC X(01) VALUE "N".
006400         88  WK-C-OWNER-IS-OK                  VALUE "Y".
006450     05  WK-C-TO-OWNER-OK-SW         PIC X(01) VALUE "N".
006460         88  WK-C-TO-OWNER-IS-OK               VALUE "Y".
006500     05  FILLER                      PIC X(02).
006600 01  WK-C-WORK-AREA-ALPHA  REDEFINES WK-C-WORK-AREA.
006700     05  WK-C-ALL-SWITCHES           PIC X(04).
006800     05  FILLER                      PIC X(02).
006900*
007000 01  WK-N-WORK-AREA.
007100     05  WK-N-SAVE-FROM-SLOT         PIC 9(04) COMP VALUE ZERO.
007200     05  WK-N-SAVE-TO-SLOT           PIC 9(04) COMP VALUE ZERO.
007300     05  FILLER                      PIC X(04).
007400 01  WK-N-WORK-AREA-ALPHA  REDEFINES WK-N-WORK-AREA.
007500     05  FILLER                      PIC X(08).
007600*
007700 01  WK-C-LITERALS.
007800     05  C-FROM-NOT-FOUND            PIC X(40) VALUE
007900         "From account not found".
008000     05  C-TO-NOT-FOUND              PIC X(40) VALUE
008100         "To account not found".
008200     05  C-NOT-OWNER                 PIC X(40) VALUE
008300         "Accounts must belong to the user".
008400 01  WK-C-LITERALS-ALPHA  REDEFINES WK-C-LITERALS.
008500     05  FILLER                      PIC X(120).
008600*
008700*****************
008800 LINKAGE SECTION.
008900*****************
009000     COPY VACC.
009100     COPY ACCTTAB.
009200 EJECT
009300**************************************************************
009400 PROCEDURE DIVISION USING WK-C-VACC-RECORD, WK-ACCT-TABLE-CTL,
009500                          WK-ACCT-TABLE.
009600**************************************************************
009700 MAIN-MODULE.
009800     PERFORM A000-INIT-VALIDATION
009900        THRU A099-INIT-VALIDATION-EX.
010000     PERFORM B000-FIND-FROM-ACCOUNT
010100        THRU B099-FIND-FROM-ACCOUNT-EX.
010200     PERFORM C000-FIND-TO-ACCOUNT
010300        THRU C099-FIND-TO-ACCOUNT-EX.
010400     PERFORM D000-CHECK-RESULTS
010500        THRU D099-CHECK-RESULTS-EX.
010600     EXIT PROGRAM.
010700*
010800*-----------------------------------------------------------------*
010900 A000-INIT-VALIDATION.
011000*-----------------------------------------------------------------*
011100     MOVE    "N"                 TO    WK-C-FROM-FOUND-SW.
011200     MOVE    "N"                 TO    WK-C-TO-FOUND-SW.
011300     MOVE    "N"                 TO    WK-C-OWNER-OK-SW.
011400     MOVE    ZERO                TO    WK-N-SAVE-FROM-SLOT.
011500     MOVE    ZERO                TO    WK-N-SAVE-TO-SLOT.
011600     MOVE    "Y"                 TO    WK-C-VACC-VALID.
011700     MOVE    SPACES              TO    WK-C-VACC-ERROR-TEXT.
011800     MOVE    ZERO                TO    WK-C-VACC-FROM-SLOT.
011900     MOVE    ZERO                TO    WK-C-VACC-TO-SLOT.
012000     MOVE    SPACES              TO    WK-C-VACC-FROM-CUYCD.
012100     MOVE    SPACES              TO    WK-C-VACC-TO-CUYCD.
012200     MOVE    ZERO                TO    WK-C-VACC-FROM-BAL.
012300     MOVE    ZERO                TO    WK-C-VACC-TO-BAL.
012400 A099-INIT-VALIDATION-EX.
012500     EXIT.
012600*-----------------------------------------------------------------*
012700 B000-FIND-FROM-ACCOUNT.
012800*-----------------------------------------------------------------*
012900     SET     WK-ACCT-IDX         TO    1.
013000     SEARCH  WK-ACCT-ENTRY
013100         AT END
013200             GO TO B099-FIND-FROM-ACCOUNT-EX
013300         WHEN WK-ACCT-ID (WK-ACCT-IDX) = WK-C-VACC-FROM-ID
013400             SET     WK-C-FROM-WAS-FOUND TO TRUE
013500             MOVE    WK-ACCT-SLOT-NO (WK-ACCT-IDX)
013600                                 TO    WK-N-SAVE-FROM-SLOT
013700             MOVE    WK-N-SAVE-FROM-SLOT
013800                                 TO    WK-C-VACC-FROM-SLOT
013900             MOVE    WK-ACCT-CUYCD (WK-ACCT-IDX)
014000                                 TO    WK-C-VACC-FROM-CUYCD
014100             MOVE    WK-ACCT-BAL (WK-ACCT-IDX)
014200                                 TO    WK-C-VACC-FROM-BAL
014300             IF  WK-ACCT-USER-ID (WK-ACCT-IDX) = WK-C-VACC-USER-ID
014400                 SET     WK-C-OWNER-IS-OK TO TRUE
014500             END-IF
014600     END-SEARCH.
014700 B099-FIND-FROM-ACCOUNT-EX.
014800     EXIT.
014900*-----------------------------------------------------------------*
015000 C000-FIND-TO-ACCOUNT.
015100*-----------------------------------------------------------------*
015200     SET     WK-ACCT-IDX         TO    1.
015300     SEARCH  WK-ACCT-ENTRY
015400         AT END
015500             GO TO C099-FIND-TO-ACCOUNT-EX
015600         WHEN WK-ACCT-ID (WK-ACCT-IDX) = WK-C-VACC-TO-ID
015700             SET     WK-C-TO-WAS-FOUND TO TRUE
015800             MOVE    WK-ACCT-SLOT-NO (WK-ACCT-IDX)
015900                                 TO    WK-N-SAVE-TO-SLOT
016000             MOVE    WK-N-SAVE-TO-SLOT
016100                                 TO    WK-C-VACC-TO-SLOT
016200             MOVE    WK-ACCT-CUYCD (WK-ACCT-IDX)
016300                                 TO    WK-C-VACC-TO-CUYCD
016400             MOVE    WK-ACCT-BAL (WK-ACCT-IDX)
016450                                 TO    WK-C-VACC-TO-BAL
016460             IF  WK-ACCT-USER-ID (WK-ACCT-IDX) = WK-C-VACC-USER-ID
016470                 SET     WK-C-TO-OWNER-IS-OK TO TRUE
016480             END-IF
016600     END-SEARCH.
016700 C099-FIND-TO-ACCOUNT-EX.
016800     EXIT.
016900*-----------------------------------------------------------------*
017000 D000-CHECK-RESULTS.
017100*-----------------------------------------------------------------*
017200     IF  NOT WK-C-FROM-WAS-FOUND
017300         MOVE    "N"             TO    WK-C-VACC-VALID
017400         MOVE    C-FROM-NOT-FOUND TO   WK-C-VACC-ERROR-TEXT
017500         GO TO D099-CHECK-RESULTS-EX
017600     END-IF.
017700*
017800     IF  NOT WK-C-TO-WAS-FOUND
017900         MOVE    "N"             TO    WK-C-VACC-VALID
018000         MOVE    C-TO-NOT-FOUND  TO    WK-C-VACC-ERROR-TEXT
018100         GO TO D099-CHECK-RESULTS-EX
018200     END-IF.
018300*
018400     IF  NOT WK-C-OWNER-IS-OK
018500         MOVE    "N"             TO    WK-C-VACC-VALID
018600         MOVE    C-NOT-OWNER     TO    WK-C-VACC-ERROR-TEXT
018650         GO TO D099-CHECK-RESULTS-EX
018660     END-IF.
018670*
018680     IF  NOT WK-C-TO-OWNER-IS-OK
018690         MOVE    "N"             TO    WK-C-VACC-VALID
018695         MOVE    C-NOT-OWNER     TO    WK-C-VACC-ERROR-TEXT
018700     END-IF.
018800 D099-CHECK-RESULTS-EX.
018900     EXIT.
019000******************************************************************
019100************** END OF PROGRAM SOURCE -  TRFVACC ***************
019200******************************************************************
