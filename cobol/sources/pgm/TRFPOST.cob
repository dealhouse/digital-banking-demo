000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFPOST.
000500 AUTHOR.         HO TEE NGEE BOON HOCK.
000600 INSTALLATION.   CONSUMER BANKING SYSTEMS - AS/400.
000700 DATE-WRITTEN.   11 JAN 1982.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS THE NIGHTLY TRANSFER POSTING BATCH
001200*               DRIVER.  IT READS THE PENDING TRANSFER REQUEST
001300*               FILE (XFRREQ) ONE RECORD AT A TIME, VALIDATES
001400*               EACH REQUEST AGAINST THE TWO ACCOUNTS IT NAMES,
001500*               POSTS THE DEBIT/CREDIT BALANCE MOVEMENT, WRITES
001600*               THE TRANSFER AND DOUBLE-ENTRY LEDGER RECORDS,
001700*               SCORES THE TRANSFER FOR FRAUD/RISK AND WRITES
001800*               THE RISK ASSESSMENT RECORD, THEN PRINTS THE
001900*               END-OF-RUN CONTROL TOTALS. ALL VALIDATION AND
002000*               SCORING RULES LIVE IN CALLED COMMON ROUTINES -
002100*               THIS PROGRAM ONLY SEQUENCES THE CALLS AND OWNS
002200*               THE FILE I-O.
002300*
002400*****************************************************************
002500* HISTORY OF MODIFICATION:
002600*****************************************************************
002700* TAG     DATE       DEV     DESCRIPTION
002800*------- ---------- ------- -----------------------------------
002900* INITIAL 11/01/1982 HTANBH  INITIAL VERSION
003000* TRF0144 03/02/1986 TVK     ADD 24-HOUR VELOCITY/TOTAL WINDOW
003100*                            LOOKUP (CALL TRFSTAT) BEFORE RISK
003200*                            SCORING, PER FRAUD UNIT REQUEST
003300*                            FR-86-004
003400* TRF0201 10/07/1989 MWEETL  ADD OWNERSHIP-VALIDATED ACCOUNT
003500*                            LOOKUP (CALL TRFVACC), REPLACES
003600*                            THE OLD INLINE SEARCH OF ACCTMST
003700* TRF0268 14/03/1987 AKOHSL  ADD CURRENCY-MATCH VALIDATION
003800*                            (CALL TRFVCCY) - PRIOR RELEASE HAD
003900*                            NO CURRENCY CHECK AT ALL
004000* TRF0319 22/11/1990 RSUBRA  ADD BALANCE-SUFFICIENCY VALIDATION
004100*                            (CALL TRFVBAL) AND WIDEN ALL
004200*                            BALANCE/AMOUNT FIELDS TO S9(16)V99
004300*                            FOR COMMERCIAL BOOK GROWTH
004400* TRF0355 19/08/1991 TYK     ADD RISK SCORING STAGE (CALL
004500*                            TRFRISK) AND THE RISKOUT OUTPUT
004600*                            FILE, PER RISK COMMITTEE PAPER
004700*                            91-011
004800* TRF0402 09/11/1998 HTANBH  Y2K REMEDIATION - WK-C-TODAY-DATE      TRF0402
004900*                            NOW CARRIES A FULL 4-DIGIT YEAR,
005000*                            XFRHST-CRTS AND LEDGOUT-CRTS BUILT
005100*                            FROM IT CARRY A FULL 4-DIGIT YEAR
005200*                            TOO - REVIEWED AND SIGNED OFF
005300* TRF0449 14/02/2001 RSUBRA  24-HOUR WINDOW NOW PASSED TO
005400*                            TRFSTAT AS ABSOLUTE SECONDS
005500*                            (A050-CONVERT-TIMESTAMP) RATHER
005600*                            THAN ISO-8601 TEXT, PER HELPDESK
005700*                            TICKET 2001-0041
005800* TRF0501 03/05/2000 AKOHSL  TRFVACC NOW RETURNS FROM/TO
005900*                            CURRENCY AND BALANCE SO TRFVCCY
006000*                            AND TRFVBAL NO LONGER RE-SEARCH
006100*                            THE ACCOUNT TABLE - REQ #2000-0129
006150* TRF0533 19/06/2003 RSUBRA  DROPPED THE VALID-STATUS-DIGITS
006160*                            CLASS CONDITION FROM SPECIAL-NAMES -
006170*                            IT WAS NEVER TESTED ANYWHERE IN THIS
006180*                            PROGRAM, PER CODE REVIEW AU-03-021
006200*****************************************************************
006300 EJECT
006400**********************
006500 ENVIRONMENT DIVISION.
006600**********************
006700 CONFIGURATION SECTION.
006800 SOURCE-COMPUTER.  IBM-AS400.
006900 OBJECT-COMPUTER.  IBM-AS400.
007000 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
007100                   C01 IS TOP-OF-FORM
007200                   UPSI-0 IS UPSI-SWITCH-0
007300                     ON  STATUS IS U0-ON
007400                     OFF STATUS IS U0-OFF.
007700*
007800 INPUT-OUTPUT SECTION.
007900 FILE-CONTROL.
008000     SELECT  ACCTMST         ASSIGN TO DATABASE-ACCTMST
008100                             ORGANIZATION IS RELATIVE
008200                             ACCESS MODE IS DYNAMIC
008300                             RELATIVE KEY IS WK-N-ACCT-RELKEY
008400                             FILE STATUS IS WK-C-FILE-STATUS.
008500     SELECT  XFRHST          ASSIGN TO DATABASE-XFRHST
008600                             ORGANIZATION IS SEQUENTIAL
008700                             FILE STATUS IS WK-C-FILE-STATUS.
008800     SELECT  XFRREQ          ASSIGN TO DATABASE-XFRREQ
008900                             ORGANIZATION IS SEQUENTIAL
009000                             FILE STATUS IS WK-C-FILE-STATUS.
009100     SELECT  LEDGOUT         ASSIGN TO DATABASE-LEDGOUT
009200                             ORGANIZATION IS SEQUENTIAL
009300                             FILE STATUS IS WK-C-FILE-STATUS.
009400     SELECT  RISKOUT         ASSIGN TO DATABASE-RISKOUT
009500                             ORGANIZATION IS SEQUENTIAL
009600                             FILE STATUS IS WK-C-FILE-STATUS.
009700     SELECT  RPTOUT          ASSIGN TO PRINTER-RPTOUT
009800                             ORGANIZATION IS SEQUENTIAL
009900                             FILE STATUS IS WK-C-FILE-STATUS.
010000 EJECT
010100***************
010200 DATA DIVISION.
010300***************
010400 FILE SECTION.
010500**************
010600 FD  ACCTMST
010700     LABEL RECORDS ARE OMITTED.
010800     COPY ACCTREC.
010900*
011000 FD  XFRHST
011100     LABEL RECORDS ARE OMITTED.
011200     COPY XFERREC.
011300*
011400 FD  XFRREQ
011500     LABEL RECORDS ARE OMITTED.
011600     COPY XREQREC.
011700*
011800 FD  LEDGOUT
011900     LABEL RECORDS ARE OMITTED.
012000     COPY LEDGREC.
012100*
012200 FD  RISKOUT
012300     LABEL RECORDS ARE OMITTED.
012400     COPY RISKREC.
012500*
012600 FD  RPTOUT
012700     LABEL RECORDS ARE OMITTED.
012800     COPY RPTLINE.
012900 EJECT
013000 WORKING-STORAGE SECTION.
013100*************************
013200 01  FILLER                          PIC X(24)        VALUE
013300     "** PROGRAM TRFPOST   **".
013400*
013500     COPY ASCMWS.
013600*
013700* ------------------ IN-MEMORY WORK TABLES ----------------------*
013800     COPY ACCTTAB.
013900     COPY XFRTAB.
014000*
014100* ------------------ LINKAGE COPIES FOR CALLED ROUTINES ---------*
014200     COPY VAMT.
014300     COPY VACC.
014400     COPY VCCY.
014500     COPY VBAL.
014600     COPY VSTAT.
014700     COPY VRISK.
014800 EJECT
014900* ------------------ END-OF-FILE / ABEND SWITCHES ---------------*
015000 01  WK-C-SWITCHES.
015100     05  WK-C-EOF-XFRREQ-SW          PIC X(01) VALUE "N".
015200         88  WK-C-EOF-XFRREQ                   VALUE "Y".
015300     05  WK-C-DUPLICATE-SW           PIC X(01) VALUE "N".
015400         88  WK-C-DUPLICATE-FOUND              VALUE "Y".
015500     05  WK-C-REQUEST-VALID-SW       PIC X(01) VALUE "Y".
015600         88  WK-C-REQUEST-IS-VALID             VALUE "Y".
015700     05  FILLER                      PIC X(04).
015800 01  WK-C-SWITCHES-ALPHA  REDEFINES WK-C-SWITCHES.
015900     05  WK-C-ALL-SWITCHES           PIC X(03).
016000     05  FILLER                      PIC X(04).
016100*
016200* ------------------ CURRENT REQUEST WORK AREA ------------------*
016300 01  WK-C-CURRENT-REQUEST.
016400     05  WK-C-CURRENT-USER-ID        PIC X(36).
016500     05  WK-C-CURRENT-FROM-ID        PIC X(36).
016600     05  WK-C-CURRENT-TO-ID          PIC X(36).
016700     05  WK-C-CURRENT-CUYCD          PIC X(03).
016800     05  WK-C-CURRENT-IDKEY          PIC X(64).
016900     05  WK-C-CURRENT-MEMO           PIC X(140).
017000     05  WK-C-CURRENT-ERROR-TEXT     PIC X(40).
017100     05  WK-C-CURRENT-XFER-ID        PIC X(36).
017200     05  WK-C-CURRENT-RISK-ID        PIC X(36).
017300*
017400 01  WK-N-CURRENT-GROUP.
017500     05  WK-N-CURRENT-AMOUNT         PIC S9(16)V99 COMP-3
017600                                     VALUE ZERO.
017700     05  WK-N-CURRENT-FROM-SLOT      PIC 9(04) COMP VALUE ZERO.
017800     05  WK-N-CURRENT-TO-SLOT        PIC 9(04) COMP VALUE ZERO.
017900     05  WK-N-CURRENT-FROM-BAL       PIC S9(16)V99 COMP-3
018000                                     VALUE ZERO.
018100     05  WK-N-CURRENT-TO-BAL         PIC S9(16)V99 COMP-3
018200                                     VALUE ZERO.
018300 01  WK-N-CURRENT-EDIT  REDEFINES WK-N-CURRENT-GROUP.
018400     05  WK-N-CURRENT-AMOUNT-EDIT    PIC S9(16)V99.
018500     05  FILLER                      PIC X(08).
018600*
018700* ------------------ RUN-LEVEL TIMESTAMP WORK AREA --------------*
018800 01  WK-C-RUN-TIME-WORK.
018900     05  WK-C-TODAY-8                PIC 9(08).
019000     05  WK-C-TIME-8                 PIC 9(08).
019100     05  WK-C-RUN-SEQUENCE           PIC 9(06) COMP VALUE ZERO.
019150     05  WK-N-ACCT-RELKEY            PIC 9(04) COMP VALUE ZERO.
019200     05  FILLER                      PIC X(04).
019300*
019400 01  WK-C-NOW-TS.
019500     05  WK-C-NOW-CCYY               PIC X(04).
019600     05  FILLER                      PIC X(01) VALUE "-".
019700     05  WK-C-NOW-MM                 PIC X(02).
019800     05  FILLER                      PIC X(01) VALUE "-".
019900     05  WK-C-NOW-DD                 PIC X(02).
020000     05  FILLER                      PIC X(01) VALUE "T".
020100     05  WK-C-NOW-HH                 PIC X(02).
020200     05  FILLER                      PIC X(01) VALUE ".".
020300     05  WK-C-NOW-MI                 PIC X(02).
020400     05  FILLER                      PIC X(01) VALUE ".".
020500     05  WK-C-NOW-SS                 PIC X(02).
020600     05  FILLER                      PIC X(01) VALUE ".".
020700     05  WK-C-NOW-HUNDREDTHS         PIC X(02).
020800     05  FILLER                      PIC X(04) VALUE "0000".
020900*
021000 01  WK-N-TIMESTAMP-WORK.
021100     05  WK-N-TS-CCYY                PIC 9(04).
021200     05  WK-N-TS-MM                  PIC 9(02).
021300     05  WK-N-TS-DD                  PIC 9(02).
021400     05  WK-N-TS-HH                  PIC 9(02).
021500     05  WK-N-TS-MI                  PIC 9(02).
021600     05  WK-N-TS-SS                  PIC 9(02).
021700     05  WK-N-TS-YR                  PIC 9(04) COMP.
021800     05  WK-N-TS-ABS-DAYS            PIC 9(07) COMP.
021900     05  WK-N-TS-ABS-SECS            PIC S9(09) COMP-3.
022000     05  WK-N-TS-LEAP-REM-4          PIC 9(02) COMP.
022100     05  WK-N-TS-LEAP-REM-100        PIC 9(02) COMP.
022200     05  WK-N-TS-LEAP-SW             PIC X(01) VALUE "N".
022300         88  WK-N-TS-IS-LEAP-YEAR             VALUE "Y".
022400*
022500 01  WK-N-NOW-SECS                   PIC S9(09) COMP-3 VALUE ZERO.
022600 01  WK-N-WINDOW-SECS                PIC S9(09) COMP-3 VALUE ZERO.
022700 01  WK-N-24-HOUR-SECS               PIC 9(05) COMP VALUE 86400.
022800*
022900* WK-C-CUM-DAYS-TABLE IS LOADED VIA REDEFINES OF A LITERAL - 12
023000* THREE-DIGIT GROUPS, CUMULATIVE NON-LEAP DAYS BEFORE EACH MONTH.
023100 01  WK-C-CUM-DAYS-LITERAL           PIC X(36) VALUE
023200     "000031059090120151181212243273304334".
023300 01  WK-N-CUM-DAYS-GROUP  REDEFINES WK-C-CUM-DAYS-LITERAL.
023400     05  WK-N-CUM-DAYS-TABLE OCCURS 12 TIMES
023500                             INDEXED BY WK-N-CUM-IDX
023600                             PIC 9(03).
023700 EJECT
023800* ------------------ CONTROL TOTALS ------------------------------*
023900 01  WK-N-TOTALS-GROUP.
024000     05  WK-N-ACCEPTED-CTR           PIC 9(07) COMP-3 VALUE ZERO.
024100     05  WK-N-REJECTED-CTR           PIC 9(07) COMP-3 VALUE ZERO.
024200     05  WK-N-TOTAL-POSTED           PIC S9(16)V99 COMP-3
024300                                     VALUE ZERO.
024400     05  WK-N-LOW-CTR                PIC 9(07) COMP-3 VALUE ZERO.
024500     05  WK-N-MEDIUM-CTR             PIC 9(07) COMP-3 VALUE ZERO.
024600     05  WK-N-HIGH-CTR               PIC 9(07) COMP-3 VALUE ZERO.
024700 01  WK-N-TOTALS-EDIT  REDEFINES WK-N-TOTALS-GROUP.
024800     05  WK-N-ACCEPTED-EDIT-VAL      PIC 9(07).
024900     05  WK-N-REJECTED-EDIT-VAL      PIC 9(07).
025000     05  WK-N-TOTAL-POSTED-EDIT-VAL  PIC S9(16)V99.
025100     05  WK-N-LOW-EDIT-VAL           PIC 9(07).
025200     05  WK-N-MEDIUM-EDIT-VAL        PIC 9(07).
025300     05  WK-N-HIGH-EDIT-VAL          PIC 9(07).
025400*
025500 01  WK-C-LITERALS.
025600     05  C-APPROVED-STATUS           PIC X(10) VALUE "APPROVED".
025700     05  C-DEBIT-TYPE                PIC X(06) VALUE "DEBIT".
025800     05  C-CREDIT-TYPE               PIC X(06) VALUE "CREDIT".
025900     05  C-DIFF-ACCT-ERROR           PIC X(40) VALUE
026000         "Source and destination accounts must be".
026100     05  C-HIGH-LEVEL                PIC X(06) VALUE "HIGH".
026200     05  C-MEDIUM-LEVEL              PIC X(06) VALUE "MEDIUM".
026300 01  WK-C-LITERALS-ALPHA  REDEFINES WK-C-LITERALS.
026400     05  FILLER                      PIC X(104).
026500 EJECT
026600*****************
026700 LINKAGE SECTION.
026800*****************
026900*
027000**************************************************************
027100 PROCEDURE DIVISION.
027200**************************************************************
027300 MAIN-MODULE.
027400     PERFORM A000-INITIALIZATION
027500        THRU A099-INITIALIZATION-EX.
027600     PERFORM B100-PROCESS-ONE-REQUEST
027700        THRU B199-PROCESS-ONE-REQUEST-EX
027800         UNTIL WK-C-EOF-XFRREQ.
027900     PERFORM C000-PRINT-CONTROL-TOTALS
028000        THRU C099-PRINT-CONTROL-TOTALS-EX.
028100     PERFORM Z000-END-PROGRAM-ROUTINE
028200        THRU Z099-END-PROGRAM-ROUTINE-EX.
028300     GOBACK.
028400 EJECT
028500*-----------------------------------------------------------------*
028600* A-SERIES  -  START OF RUN INITIALISATION
028700*-----------------------------------------------------------------*
028800 A000-INITIALIZATION.
028900*-----------------------------------------------------------------*
029000     PERFORM A010-OPEN-FILES
029100        THRU A019-OPEN-FILES-EX.
029200     PERFORM A020-COMPUTE-RUN-TIMESTAMP
029300        THRU A029-COMPUTE-RUN-TIMESTAMP-EX.
029400     PERFORM A100-LOAD-ACCOUNT-TABLE
029500        THRU A199-LOAD-ACCOUNT-TABLE-EX.
029600     PERFORM A200-LOAD-TRANSFER-TABLE
029700        THRU A299-LOAD-TRANSFER-TABLE-EX.
029800     PERFORM A300-REOPEN-TRANSFER-HISTORY
029900        THRU A399-REOPEN-TRANSFER-HISTORY-EX.
030000     PERFORM A400-READ-NEXT-REQUEST
030100        THRU A499-READ-NEXT-REQUEST-EX.
030200     MOVE    ZERO                TO    WK-N-ACCEPTED-CTR.
030300     MOVE    ZERO                TO    WK-N-REJECTED-CTR.
030400     MOVE    ZERO                TO    WK-N-TOTAL-POSTED.
030500     MOVE    ZERO                TO    WK-N-LOW-CTR.
030600     MOVE    ZERO                TO    WK-N-MEDIUM-CTR.
030700     MOVE    ZERO                TO    WK-N-HIGH-CTR.
030800 A099-INITIALIZATION-EX.
030900     EXIT.
031000*-----------------------------------------------------------------*
031100 A010-OPEN-FILES.
031200*-----------------------------------------------------------------*
031300     OPEN    I-O             ACCTMST.
031400     IF  NOT WK-C-SUCCESSFUL
031400         GO TO Y900-ABNORMAL-TERMINATION
031500     END-IF.
031600     OPEN    INPUT           XFRHST.
031700     IF  NOT WK-C-SUCCESSFUL
031800         GO TO Y900-ABNORMAL-TERMINATION
031900     END-IF.
032000     OPEN    INPUT           XFRREQ.
032100     IF  NOT WK-C-SUCCESSFUL
032200         GO TO Y900-ABNORMAL-TERMINATION
032300     END-IF.
032400     OPEN    OUTPUT          LEDGOUT.
032500     OPEN    OUTPUT          RISKOUT.
032600     OPEN    OUTPUT          RPTOUT.
032700 A019-OPEN-FILES-EX.
032800     EXIT.
032900*-----------------------------------------------------------------*
033000 A020-COMPUTE-RUN-TIMESTAMP.
033100*-----------------------------------------------------------------*
033200     ACCEPT   WK-C-TODAY-8        FROM DATE YYYYMMDD.
033300     ACCEPT   WK-C-TIME-8         FROM TIME.
033400     MOVE    WK-C-TODAY-8 (1:4)  TO    WK-C-TODAY-CCYY.
033500     MOVE    WK-C-TODAY-8 (5:2)  TO    WK-C-TODAY-MM.
033600     MOVE    WK-C-TODAY-8 (7:2)  TO    WK-C-TODAY-DD.
033700*
033800     MOVE    WK-C-TODAY-CCYY     TO    WK-C-NOW-CCYY.
033900     MOVE    WK-C-TODAY-MM       TO    WK-C-NOW-MM.
034000     MOVE    WK-C-TODAY-DD       TO    WK-C-NOW-DD.
034100     MOVE    WK-C-TIME-8 (1:2)   TO    WK-C-NOW-HH.
034200     MOVE    WK-C-TIME-8 (3:2)   TO    WK-C-NOW-MI.
034300     MOVE    WK-C-TIME-8 (5:2)   TO    WK-C-NOW-SS.
034400     MOVE    WK-C-TIME-8 (7:2)   TO    WK-C-NOW-HUNDREDTHS.
034500*
034600     MOVE    WK-C-TODAY-CCYY     TO    WK-N-TS-CCYY.
034700     MOVE    WK-C-TODAY-MM       TO    WK-N-TS-MM.
034800     MOVE    WK-C-TODAY-DD       TO    WK-N-TS-DD.
034900     MOVE    WK-C-TIME-8 (1:2)   TO    WK-N-TS-HH.
035000     MOVE    WK-C-TIME-8 (3:2)   TO    WK-N-TS-MI.
035100     MOVE    WK-C-TIME-8 (5:2)   TO    WK-N-TS-SS.
035200     PERFORM A050-CONVERT-TIMESTAMP
035300        THRU A059-CONVERT-TIMESTAMP-EX.
035400     MOVE    WK-N-TS-ABS-SECS    TO    WK-N-NOW-SECS.
035500     COMPUTE WK-N-WINDOW-SECS = WK-N-NOW-SECS - WK-N-24-HOUR-SECS.
035600 A029-COMPUTE-RUN-TIMESTAMP-EX.
035700     EXIT.
035800*-----------------------------------------------------------------*
035900* A050 IS A LOCAL DATE UTILITY - NO FULL GENERAL-PURPOSE DATE
036000* SUBPROGRAM EXISTS FOR THIS SHOP'S IN-HOUSE BATCH SUITE, SO IT
036100* IS KEPT INLINE HERE AND SHARED BY THE "NOW" CALCULATION AND BY
036200* A200'S PARSE OF EACH XFRHST-CRTS TIMESTAMP. IT CONVERTS
036300* WK-N-TS-CCYY/MM/DD/HH/MI/SS INTO WK-N-TS-ABS-SECS, AN ABSOLUTE
036400* SECOND COUNT SINCE YEAR 1, USING THE STANDARD 365/4/100/400
036500* LEAP-YEAR APPROXIMATION.
036600*-----------------------------------------------------------------*
036700 A050-CONVERT-TIMESTAMP.
036800*-----------------------------------------------------------------*
036900     COMPUTE WK-N-TS-YR = WK-N-TS-CCYY - 1.
037000     COMPUTE WK-N-TS-ABS-DAYS =
037100             (WK-N-TS-YR * 365) + (WK-N-TS-YR / 4)
037200                                - (WK-N-TS-YR / 100)
037300                                + (WK-N-TS-YR / 400).
037400*
037500     DIVIDE   WK-N-TS-CCYY BY 4
037600              GIVING   WK-N-TS-LEAP-REM-4
037700              REMAINDER WK-N-TS-LEAP-REM-4.
037800     MOVE    "N"                 TO    WK-N-TS-LEAP-SW.
037900     IF  WK-N-TS-LEAP-REM-4 = ZERO
038000         DIVIDE  WK-N-TS-CCYY BY 100
038100                 GIVING   WK-N-TS-LEAP-REM-100
038200                 REMAINDER WK-N-TS-LEAP-REM-100
038300         IF  WK-N-TS-LEAP-REM-100 NOT = ZERO
038400             SET     WK-N-TS-IS-LEAP-YEAR TO TRUE
038500         ELSE
038600             DIVIDE  WK-N-TS-CCYY BY 400
038700                     GIVING   WK-N-TS-LEAP-REM-100
038800                     REMAINDER WK-N-TS-LEAP-REM-100
038900             IF  WK-N-TS-LEAP-REM-100 = ZERO
039000                 SET     WK-N-TS-IS-LEAP-YEAR TO TRUE
039100             END-IF
039200         END-IF
039300     END-IF.
039400*
039500     SET     WK-N-CUM-IDX        TO    WK-N-TS-MM.
039600     ADD     WK-N-CUM-DAYS-TABLE (WK-N-CUM-IDX)
039700                                 TO    WK-N-TS-ABS-DAYS.
039800     ADD     WK-N-TS-DD          TO    WK-N-TS-ABS-DAYS.
039900     IF  WK-N-TS-IS-LEAP-YEAR AND WK-N-TS-MM GREATER THAN 2
040000         ADD     1               TO    WK-N-TS-ABS-DAYS
040100     END-IF.
040200*
040300     COMPUTE WK-N-TS-ABS-SECS =
040400             (WK-N-TS-ABS-DAYS * WK-N-24-HOUR-SECS)
040500           + (WK-N-TS-HH * 3600) + (WK-N-TS-MI * 60) + WK-N-TS-SS.
040600 A059-CONVERT-TIMESTAMP-EX.
040700     EXIT.
040800 EJECT
040900*-----------------------------------------------------------------*
041000 A100-LOAD-ACCOUNT-TABLE.
041100*-----------------------------------------------------------------*
041200     MOVE    ZERO                TO    WK-ACCT-ENTRY-COUNT.
041300     MOVE    ZERO                TO    WK-N-ACCT-RELKEY.
041400     PERFORM A110-READ-ACCOUNT-RECORD
041500        THRU A119-READ-ACCOUNT-RECORD-EX
041600         UNTIL WK-C-END-OF-FILE.
041700 A199-LOAD-ACCOUNT-TABLE-EX.
041800     EXIT.
041900*-----------------------------------------------------------------*
042000 A110-READ-ACCOUNT-RECORD.
042100*-----------------------------------------------------------------*
042200     READ    ACCTMST NEXT RECORD.
042300     IF  WK-C-END-OF-FILE
042400         GO TO A119-READ-ACCOUNT-RECORD-EX
042500     END-IF.
042600     IF  NOT WK-C-SUCCESSFUL
042700         GO TO Y900-ABNORMAL-TERMINATION
042800     END-IF.
042900     ADD     1                   TO    WK-ACCT-ENTRY-COUNT.
043000     SET     WK-ACCT-IDX         TO    WK-ACCT-ENTRY-COUNT.
043100     MOVE    WK-ACCT-ENTRY-COUNT TO    WK-ACCT-SLOT-NO (WK-ACCT-IDX).
043200     MOVE    ACCTMST-ACCT-ID     TO    WK-ACCT-ID (WK-ACCT-IDX).
043300     MOVE    ACCTMST-USER-ID     TO    WK-ACCT-USER-ID (WK-ACCT-IDX).
043400     MOVE    ACCTMST-NAME        TO    WK-ACCT-NAME (WK-ACCT-IDX).
043500     MOVE    ACCTMST-TYPE        TO    WK-ACCT-TYPE (WK-ACCT-IDX).
043600     MOVE    ACCTMST-CUYCD       TO    WK-ACCT-CUYCD (WK-ACCT-IDX).
043700     MOVE    ACCTMST-BAL         TO    WK-ACCT-BAL (WK-ACCT-IDX).
043800 A119-READ-ACCOUNT-RECORD-EX.
043900     EXIT.
044000 EJECT
044100*-----------------------------------------------------------------*
044200 A200-LOAD-TRANSFER-TABLE.
044300*-----------------------------------------------------------------*
044400     MOVE    ZERO                TO    WK-XFER-ENTRY-COUNT.
044500     PERFORM A210-READ-HISTORY-RECORD
044600        THRU A219-READ-HISTORY-RECORD-EX
044700         UNTIL WK-C-END-OF-FILE.
044800 A299-LOAD-TRANSFER-TABLE-EX.
044900     EXIT.
045000*-----------------------------------------------------------------*
045100 A210-READ-HISTORY-RECORD.
045200*-----------------------------------------------------------------*
045300     READ    XFRHST.
045400     IF  WK-C-END-OF-FILE
045500         GO TO A219-READ-HISTORY-RECORD-EX
045600     END-IF.
045700     IF  NOT WK-C-SUCCESSFUL
045800         GO TO Y900-ABNORMAL-TERMINATION
045900     END-IF.
046000     ADD     1                   TO    WK-XFER-ENTRY-COUNT.
046100     SET     WK-XFER-IDX         TO    WK-XFER-ENTRY-COUNT.
046200     MOVE    XFRHST-USER-ID      TO    WK-XFER-USER-ID (WK-XFER-IDX).
046300     MOVE    XFRHST-CUYCD        TO    WK-XFER-CUYCD (WK-XFER-IDX).
046400     MOVE    XFRHST-STATUS       TO    WK-XFER-STATUS (WK-XFER-IDX).
046500     MOVE    XFRHST-IDKEY        TO    WK-XFER-IDKEY (WK-XFER-IDX).
046600     MOVE    XFRHST-AMOUNT       TO    WK-XFER-AMOUNT (WK-XFER-IDX).
046700     MOVE    XFRHST-CRTS         TO    WK-XFER-CRTS (WK-XFER-IDX).
046800*
046900     MOVE    XFRHST-CRTS (1:4)   TO    WK-N-TS-CCYY.
047000     MOVE    XFRHST-CRTS (6:2)   TO    WK-N-TS-MM.
047100     MOVE    XFRHST-CRTS (9:2)   TO    WK-N-TS-DD.
047200     MOVE    XFRHST-CRTS (12:2)  TO    WK-N-TS-HH.
047300     MOVE    XFRHST-CRTS (15:2)  TO    WK-N-TS-MI.
047400     MOVE    XFRHST-CRTS (18:2)  TO    WK-N-TS-SS.
047500     PERFORM A050-CONVERT-TIMESTAMP
047600        THRU A059-CONVERT-TIMESTAMP-EX.
047700     MOVE    WK-N-TS-ABS-SECS    TO    WK-XFER-CRTS-SECS (WK-XFER-IDX).
047800 A219-READ-HISTORY-RECORD-EX.
047900     EXIT.
048000 EJECT
048100*-----------------------------------------------------------------*
048200 A300-REOPEN-TRANSFER-HISTORY.
048300*-----------------------------------------------------------------*
048400     CLOSE   XFRHST.
048500     OPEN    EXTEND          XFRHST.
048600     IF  NOT WK-C-SUCCESSFUL
048700         GO TO Y900-ABNORMAL-TERMINATION
048800     END-IF.
048900 A399-REOPEN-TRANSFER-HISTORY-EX.
049000     EXIT.
049100*-----------------------------------------------------------------*
049200 A400-READ-NEXT-REQUEST.
049300*-----------------------------------------------------------------*
049400     PERFORM B800-READ-NEXT-REQUEST
049500        THRU B899-READ-NEXT-REQUEST-EX.
049600 A499-READ-NEXT-REQUEST-EX.
049700     EXIT.
049800 EJECT
049900*-----------------------------------------------------------------*
050000* B-SERIES  -  PER-REQUEST PROCESSING LOOP
050100*-----------------------------------------------------------------*
050200 B100-PROCESS-ONE-REQUEST.
050300*-----------------------------------------------------------------*
050400     PERFORM B200-CHECK-IDEMPOTENCY
050500        THRU B299-CHECK-IDEMPOTENCY-EX.
050600     IF  WK-C-DUPLICATE-FOUND
050700         GO TO B180-ADVANCE-TO-NEXT-REQUEST
050800     END-IF.
050900*
051000     PERFORM B300-VALIDATE-REQUEST
051100        THRU B399-VALIDATE-REQUEST-EX.
051200     IF  NOT WK-C-REQUEST-IS-VALID
051300         PERFORM B900-REJECT-REQUEST
051400            THRU B999-REJECT-REQUEST-EX
051500         GO TO B180-ADVANCE-TO-NEXT-REQUEST
051600     END-IF.
051700*
051800     PERFORM B400-POST-BALANCES
051900        THRU B499-POST-BALANCES-EX.
052000     PERFORM B500-WRITE-TRANSFER
052100        THRU B599-WRITE-TRANSFER-EX.
052200     PERFORM B600-WRITE-LEDGER-ENTRIES
052300        THRU B699-WRITE-LEDGER-ENTRIES-EX.
052400     PERFORM B700-SCORE-TRANSFER
052500        THRU B799-SCORE-TRANSFER-EX.
052600     ADD     1                   TO    WK-N-ACCEPTED-CTR.
052700     ADD     WK-N-CURRENT-AMOUNT TO    WK-N-TOTAL-POSTED.
052800 B180-ADVANCE-TO-NEXT-REQUEST.
052900     PERFORM B800-READ-NEXT-REQUEST
053000        THRU B899-READ-NEXT-REQUEST-EX.
053100 B199-PROCESS-ONE-REQUEST-EX.
053200     EXIT.
053300 EJECT
053400*-----------------------------------------------------------------*
053500 B200-CHECK-IDEMPOTENCY.
053600*-----------------------------------------------------------------*
053700     MOVE    "N"                 TO    WK-C-DUPLICATE-SW.
053800     SET     WK-XFER-IDX         TO    1.
053900     SEARCH  WK-XFER-ENTRY
054000         AT END
054100             GO TO B299-CHECK-IDEMPOTENCY-EX
054200         WHEN WK-XFER-USER-ID (WK-XFER-IDX) = WK-C-CURRENT-USER-ID
054300          AND WK-XFER-IDKEY (WK-XFER-IDX)   = WK-C-CURRENT-IDKEY
054400             SET     WK-C-DUPLICATE-FOUND TO TRUE
054500     END-SEARCH.
054600 B299-CHECK-IDEMPOTENCY-EX.
054700     EXIT.
054800 EJECT
054900*-----------------------------------------------------------------*
055000* B300 RUNS THE SIX VALIDATION RULES IN SPEC ORDER, STOPPING AT
055100* THE FIRST FAILURE - RULE 2 (SAME ACCOUNT) IS A ONE-LINE COMPARE
055200* AND STAYS INLINE HERE RATHER THAN BEING FARMED OUT TO A CALL.
055300*-----------------------------------------------------------------*
055400 B300-VALIDATE-REQUEST.
055500*-----------------------------------------------------------------*
055600     MOVE    "Y"                 TO    WK-C-REQUEST-VALID-SW.
055700     MOVE    SPACES              TO    WK-C-CURRENT-ERROR-TEXT.
055800*
055900     MOVE    WK-N-CURRENT-AMOUNT TO    WK-C-VAMT-AMOUNT.
056000     CALL    "TRFVAMT"           USING WK-C-VAMT-RECORD.
056100     IF  WK-C-VAMT-IS-INVALID
056200         MOVE    "N"             TO    WK-C-REQUEST-VALID-SW
056300         MOVE    WK-C-VAMT-ERROR-TEXT TO WK-C-CURRENT-ERROR-TEXT
056400         GO TO B399-VALIDATE-REQUEST-EX
056500     END-IF.
056600*
056700     IF  WK-C-CURRENT-FROM-ID = WK-C-CURRENT-TO-ID
056800         MOVE    "N"             TO    WK-C-REQUEST-VALID-SW
056900         MOVE    C-DIFF-ACCT-ERROR TO  WK-C-CURRENT-ERROR-TEXT
057000         GO TO B399-VALIDATE-REQUEST-EX
057100     END-IF.
057200*
057300     MOVE    WK-C-CURRENT-USER-ID TO   WK-C-VACC-USER-ID.
057400     MOVE    WK-C-CURRENT-FROM-ID TO   WK-C-VACC-FROM-ID.
057500     MOVE    WK-C-CURRENT-TO-ID   TO   WK-C-VACC-TO-ID.
057600     CALL    "TRFVACC"           USING WK-C-VACC-RECORD,
057700                                       WK-ACCT-TABLE-CTL,
057800                                       WK-ACCT-TABLE.
057900     IF  WK-C-VACC-IS-INVALID
058000         MOVE    "N"             TO    WK-C-REQUEST-VALID-SW
058100         MOVE    WK-C-VACC-ERROR-TEXT TO WK-C-CURRENT-ERROR-TEXT
058200         GO TO B399-VALIDATE-REQUEST-EX
058300     END-IF.
058400     MOVE    WK-C-VACC-FROM-SLOT TO    WK-N-CURRENT-FROM-SLOT.
058500     MOVE    WK-C-VACC-TO-SLOT   TO    WK-N-CURRENT-TO-SLOT.
058600     MOVE    WK-C-VACC-FROM-BAL  TO    WK-N-CURRENT-FROM-BAL.
058700     MOVE    WK-C-VACC-TO-BAL    TO    WK-N-CURRENT-TO-BAL.
058800*
058900     MOVE    WK-C-CURRENT-CUYCD  TO    WK-C-VCCY-XFER-CUYCD.
059000     MOVE    WK-C-VACC-FROM-CUYCD TO   WK-C-VCCY-FROM-CUYCD.
059100     MOVE    WK-C-VACC-TO-CUYCD  TO    WK-C-VCCY-TO-CUYCD.
059200     CALL    "TRFVCCY"           USING WK-C-VCCY-RECORD.
059300     IF  WK-C-VCCY-IS-INVALID
059400         MOVE    "N"             TO    WK-C-REQUEST-VALID-SW
059500         MOVE    WK-C-VCCY-ERROR-TEXT TO WK-C-CURRENT-ERROR-TEXT
059600         GO TO B399-VALIDATE-REQUEST-EX
059700     END-IF.
059800*
059900     MOVE    WK-N-CURRENT-FROM-BAL TO  WK-C-VBAL-FROM-BAL.
060000     MOVE    WK-N-CURRENT-AMOUNT TO    WK-C-VBAL-AMOUNT.
060100     CALL    "TRFVBAL"           USING WK-C-VBAL-RECORD.
060200     IF  WK-C-VBAL-IS-INVALID
060300         MOVE    "N"             TO    WK-C-REQUEST-VALID-SW
060400         MOVE    WK-C-VBAL-ERROR-TEXT TO WK-C-CURRENT-ERROR-TEXT
060500     END-IF.
060600 B399-VALIDATE-REQUEST-EX.
060700     EXIT.
060800 EJECT
060900*-----------------------------------------------------------------*
061000 B400-POST-BALANCES.
061100*-----------------------------------------------------------------*
061200     SET     WK-ACCT-IDX         TO    WK-N-CURRENT-FROM-SLOT.
061300     SUBTRACT WK-N-CURRENT-AMOUNT FROM WK-ACCT-BAL (WK-ACCT-IDX).
061400     MOVE    WK-ACCT-BAL (WK-ACCT-IDX) TO WK-N-CURRENT-FROM-BAL.
061500     PERFORM B410-REWRITE-ACCOUNT
061600        THRU B419-REWRITE-ACCOUNT-EX.
061700*
061800     SET     WK-ACCT-IDX         TO    WK-N-CURRENT-TO-SLOT.
061900     ADD     WK-N-CURRENT-AMOUNT TO    WK-ACCT-BAL (WK-ACCT-IDX).
062000     MOVE    WK-ACCT-BAL (WK-ACCT-IDX) TO WK-N-CURRENT-TO-BAL.
062100     PERFORM B410-REWRITE-ACCOUNT
062200        THRU B419-REWRITE-ACCOUNT-EX.
062300 B499-POST-BALANCES-EX.
062400     EXIT.
062500*-----------------------------------------------------------------*
062600 B410-REWRITE-ACCOUNT.
062700*-----------------------------------------------------------------*
062800     MOVE    WK-ACCT-SLOT-NO (WK-ACCT-IDX) TO WK-N-ACCT-RELKEY.
062900     READ    ACCTMST.
063000     IF  NOT WK-C-SUCCESSFUL
063100         GO TO Y900-ABNORMAL-TERMINATION
063200     END-IF.
063300     MOVE    WK-ACCT-BAL (WK-ACCT-IDX) TO ACCTMST-BAL.
063400     REWRITE ACCTMST-REC.
063500     IF  NOT WK-C-SUCCESSFUL
063600         GO TO Y900-ABNORMAL-TERMINATION
063700     END-IF.
063800 B419-REWRITE-ACCOUNT-EX.
063900     EXIT.
064000 EJECT
064100*-----------------------------------------------------------------*
064200 B500-WRITE-TRANSFER.
064300*-----------------------------------------------------------------*
064400     PERFORM B510-BUILD-GENERATED-ID
064500        THRU B519-BUILD-GENERATED-ID-EX.
064600     MOVE    WK-C-CURRENT-XFER-ID TO   XFRHST-XFER-ID.
064700     MOVE    WK-C-CURRENT-USER-ID TO   XFRHST-USER-ID.
064800     MOVE    WK-C-CURRENT-FROM-ID TO   XFRHST-FROM-ACCT-ID.
064900     MOVE    WK-C-CURRENT-TO-ID  TO    XFRHST-TO-ACCT-ID.
065000     MOVE    WK-N-CURRENT-AMOUNT TO    XFRHST-AMOUNT.
065100     MOVE    WK-C-CURRENT-CUYCD  TO    XFRHST-CUYCD.
065200     MOVE    C-APPROVED-STATUS   TO    XFRHST-STATUS.
065300     MOVE    WK-C-CURRENT-IDKEY  TO    XFRHST-IDKEY.
065400     MOVE    WK-C-CURRENT-MEMO   TO    XFRHST-MEMO.
065500     MOVE    WK-C-NOW-TS         TO    XFRHST-CRTS.
065600     WRITE   XFRHST-RECORD.
065700     IF  NOT WK-C-SUCCESSFUL
065800         GO TO Y900-ABNORMAL-TERMINATION
065900     END-IF.
066000 B599-WRITE-TRANSFER-EX.
066100     EXIT.
066200*-----------------------------------------------------------------*
066300* B510 MANUFACTURES A TEXT SURROGATE KEY - THIS SHOP HAS NO UUID
066400* GENERATOR ON THE AS/400 SO THE IDENTIFIER IS BUILT FROM THE
066500* RUN TIMESTAMP PLUS AN IN-RUN SEQUENCE NUMBER, WHICH IS UNIQUE
066600* FOR THE LIFE OF ONE BATCH RUN.
066700*-----------------------------------------------------------------*
066800 B510-BUILD-GENERATED-ID.
066900*-----------------------------------------------------------------*
067000     ADD     1                   TO    WK-C-RUN-SEQUENCE.
067100     MOVE    SPACES              TO    WK-C-CURRENT-XFER-ID.
067200     STRING  "XFR" WK-C-TODAY-8 WK-C-TIME-8
067300             WK-C-RUN-SEQUENCE
067400             DELIMITED BY SIZE   INTO  WK-C-CURRENT-XFER-ID.
067500 B519-BUILD-GENERATED-ID-EX.
067600     EXIT.
067700 EJECT
067800*-----------------------------------------------------------------*
067900 B600-WRITE-LEDGER-ENTRIES.
068000*-----------------------------------------------------------------*
068100     ADD     1                   TO    WK-C-RUN-SEQUENCE.
068200     MOVE    SPACES              TO    LEDGOUT-LEDG-ID.
068300     STRING  "LDG" WK-C-TODAY-8 WK-C-TIME-8
068400             WK-C-RUN-SEQUENCE
068500             DELIMITED BY SIZE   INTO  LEDGOUT-LEDG-ID.
068600     MOVE    WK-C-CURRENT-FROM-ID TO   LEDGOUT-ACCT-ID.
068700     MOVE    WK-C-CURRENT-XFER-ID TO   LEDGOUT-XFER-ID.
068800     MOVE    C-DEBIT-TYPE        TO    LEDGOUT-TYPE.
068900     MOVE    WK-N-CURRENT-AMOUNT TO    LEDGOUT-AMOUNT.
069000     MOVE    WK-N-CURRENT-FROM-BAL TO  LEDGOUT-BALANCE.
069100     MOVE    WK-C-NOW-TS         TO    LEDGOUT-CRTS.
069200     WRITE   LEDGOUT-RECORD.
069300     IF  NOT WK-C-SUCCESSFUL
069400         GO TO Y900-ABNORMAL-TERMINATION
069500     END-IF.
069600*
069700     ADD     1                   TO    WK-C-RUN-SEQUENCE.
069800     MOVE    SPACES              TO    LEDGOUT-LEDG-ID.
069900     STRING  "LDG" WK-C-TODAY-8 WK-C-TIME-8
070000             WK-C-RUN-SEQUENCE
070100             DELIMITED BY SIZE   INTO  LEDGOUT-LEDG-ID.
070200     MOVE    WK-C-CURRENT-TO-ID  TO    LEDGOUT-ACCT-ID.
070300     MOVE    WK-C-CURRENT-XFER-ID TO   LEDGOUT-XFER-ID.
070400     MOVE    C-CREDIT-TYPE       TO    LEDGOUT-TYPE.
070500     MOVE    WK-N-CURRENT-AMOUNT TO    LEDGOUT-AMOUNT.
070600     MOVE    WK-N-CURRENT-TO-BAL TO    LEDGOUT-BALANCE.
070700     MOVE    WK-C-NOW-TS         TO    LEDGOUT-CRTS.
070800     WRITE   LEDGOUT-RECORD.
070900     IF  NOT WK-C-SUCCESSFUL
071000         GO TO Y900-ABNORMAL-TERMINATION
071100     END-IF.
071200 B699-WRITE-LEDGER-ENTRIES-EX.
071300     EXIT.
071400 EJECT
071500*-----------------------------------------------------------------*
071600* B700 COMPUTES THE 24-HOUR WINDOW AND SCORES THE TRANSFER BEFORE
071700* APPENDING IT TO WK-XFER-TABLE, SO THE TRANSFER NEVER COUNTS
071800* TOWARD ITS OWN WINDOW OR ITS OWN RISK SCORE.
071900*-----------------------------------------------------------------*
072000 B700-SCORE-TRANSFER.
072100*-----------------------------------------------------------------*
072200     MOVE    WK-C-CURRENT-USER-ID TO   WK-C-VSTAT-USER-ID.
072300     MOVE    WK-C-CURRENT-CUYCD  TO    WK-C-VSTAT-CUYCD.
072400     MOVE    WK-N-NOW-SECS       TO    WK-C-VSTAT-NOW-SECS.
072500     MOVE    WK-N-WINDOW-SECS    TO    WK-C-VSTAT-WINDOW-SECS.
072600     MOVE    WK-XFER-ENTRY-COUNT TO    WK-C-VSTAT-ENTRY-CNT.
072700     CALL    "TRFSTAT"           USING WK-C-VSTAT-RECORD,
072800                                       WK-XFER-TABLE-CTL,
072900                                       WK-XFER-TABLE.
073000*
073100     MOVE    WK-N-CURRENT-AMOUNT TO    WK-C-VRISK-AMOUNT.
073200     MOVE    WK-C-VSTAT-COUNT    TO    WK-C-VRISK-24H-COUNT.
073300     MOVE    WK-C-VSTAT-TOTAL    TO    WK-C-VRISK-24H-TOTAL.
073400     CALL    "TRFRISK"           USING WK-C-VRISK-RECORD.
073500*
073600     ADD     1                   TO    WK-C-RUN-SEQUENCE.
073700     MOVE    SPACES              TO    WK-C-CURRENT-RISK-ID.
073800     STRING  "RSK" WK-C-TODAY-8 WK-C-TIME-8
073900             WK-C-RUN-SEQUENCE
074000             DELIMITED BY SIZE   INTO  WK-C-CURRENT-RISK-ID.
074100     MOVE    WK-C-CURRENT-RISK-ID TO   RISKOUT-RISK-ID.
074200     MOVE    WK-C-CURRENT-XFER-ID TO   RISKOUT-XFER-ID.
074300     MOVE    WK-C-VRISK-SCORE    TO    RISKOUT-SCORE.
074400     MOVE    WK-C-VRISK-LEVEL    TO    RISKOUT-LEVEL.
074500     MOVE    WK-C-VRISK-REASON-1 TO    RISKOUT-REASON-1.
074600     MOVE    WK-C-VRISK-REASON-2 TO    RISKOUT-REASON-2.
074700     MOVE    WK-C-VRISK-REASON-3 TO    RISKOUT-REASON-3.
074800     WRITE   RISKOUT-RECORD.
074900     IF  NOT WK-C-SUCCESSFUL
075000         GO TO Y900-ABNORMAL-TERMINATION
075100     END-IF.
075200*
075300     IF  WK-C-VRISK-LEVEL = C-HIGH-LEVEL
075400         ADD     1               TO    WK-N-HIGH-CTR
075500     ELSE
075600         IF  WK-C-VRISK-LEVEL = C-MEDIUM-LEVEL
075700             ADD     1           TO    WK-N-MEDIUM-CTR
075800         ELSE
075900             ADD     1           TO    WK-N-LOW-CTR
076000         END-IF
076100     END-IF.
076200*
076300     PERFORM B730-APPEND-TRANSFER-TABLE
076400        THRU B739-APPEND-TRANSFER-TABLE-EX.
076500 B799-SCORE-TRANSFER-EX.
076600     EXIT.
076700*-----------------------------------------------------------------*
076800 B730-APPEND-TRANSFER-TABLE.
076900*-----------------------------------------------------------------*
077000     ADD     1                   TO    WK-XFER-ENTRY-COUNT.
077100     SET     WK-XFER-IDX         TO    WK-XFER-ENTRY-COUNT.
077200     MOVE    WK-C-CURRENT-USER-ID TO   WK-XFER-USER-ID (WK-XFER-IDX).
077300     MOVE    WK-C-CURRENT-CUYCD  TO    WK-XFER-CUYCD (WK-XFER-IDX).
077400     MOVE    C-APPROVED-STATUS   TO    WK-XFER-STATUS (WK-XFER-IDX).
077500     MOVE    WK-C-CURRENT-IDKEY  TO    WK-XFER-IDKEY (WK-XFER-IDX).
077600     MOVE    WK-N-CURRENT-AMOUNT TO    WK-XFER-AMOUNT (WK-XFER-IDX).
077700     MOVE    WK-C-NOW-TS         TO    WK-XFER-CRTS (WK-XFER-IDX).
077800     MOVE    WK-N-NOW-SECS       TO    WK-XFER-CRTS-SECS (WK-XFER-IDX).
077900 B739-APPEND-TRANSFER-TABLE-EX.
078000     EXIT.
078100 EJECT
078200*-----------------------------------------------------------------*
078300 B800-READ-NEXT-REQUEST.
078400*-----------------------------------------------------------------*
078500     READ    XFRREQ.
078600     IF  WK-C-END-OF-FILE
078700         SET     WK-C-EOF-XFRREQ TO TRUE
078800         GO TO B899-READ-NEXT-REQUEST-EX
078900     END-IF.
079000     IF  NOT WK-C-SUCCESSFUL
079100         GO TO Y900-ABNORMAL-TERMINATION
079200     END-IF.
079300     MOVE    XFRREQ-USER-ID      TO    WK-C-CURRENT-USER-ID.
079400     MOVE    XFRREQ-FROM-ACCT-ID TO    WK-C-CURRENT-FROM-ID.
079500     MOVE    XFRREQ-TO-ACCT-ID   TO    WK-C-CURRENT-TO-ID.
079600     MOVE    XFRREQ-AMOUNT       TO    WK-N-CURRENT-AMOUNT.
079700     MOVE    XFRREQ-CUYCD        TO    WK-C-CURRENT-CUYCD.
079800     MOVE    XFRREQ-IDKEY        TO    WK-C-CURRENT-IDKEY.
079900     MOVE    XFRREQ-MEMO         TO    WK-C-CURRENT-MEMO.
080000 B899-READ-NEXT-REQUEST-EX.
080100     EXIT.
080200 EJECT
080300*-----------------------------------------------------------------*
080400 B900-REJECT-REQUEST.
080500*-----------------------------------------------------------------*
080600     ADD     1                   TO    WK-N-REJECTED-CTR.
080700     DISPLAY "TRFPOST REJECT - " WK-C-CURRENT-IDKEY
080800              " - " WK-C-CURRENT-ERROR-TEXT.
080900 B999-REJECT-REQUEST-EX.
081000     EXIT.
081100 EJECT
081200*-----------------------------------------------------------------*
081300* C-SERIES  -  END-OF-RUN CONTROL-BREAK REPORT
081400*-----------------------------------------------------------------*
081500 C000-PRINT-CONTROL-TOTALS.
081600*-----------------------------------------------------------------*
081700     MOVE    WK-N-ACCEPTED-CTR   TO    WK-N-ACCEPTED-EDIT-VAL.
081800     MOVE    SPACES              TO    RPTOUT-RECORD.
081900     MOVE    "TRANSFERS ACCEPTED"  TO  RPTOUT-LABEL.
082000     MOVE    WK-N-ACCEPTED-EDIT-VAL TO RPTOUT-VALUE.
082100     WRITE   RPTOUT-RECORD       AFTER ADVANCING TOP-OF-FORM.
082200*
082300     MOVE    WK-N-REJECTED-CTR   TO    WK-N-REJECTED-EDIT-VAL.
082400     MOVE    SPACES              TO    RPTOUT-RECORD.
082500     MOVE    "TRANSFERS REJECTED"  TO  RPTOUT-LABEL.
082600     MOVE    WK-N-REJECTED-EDIT-VAL TO RPTOUT-VALUE.
082700     WRITE   RPTOUT-RECORD       AFTER ADVANCING 1 LINE.
082800*
082900     MOVE    WK-N-TOTAL-POSTED   TO    WK-N-TOTAL-POSTED-EDIT-VAL.
083000     MOVE    SPACES              TO    RPTOUT-RECORD.
083100     MOVE    "TOTAL AMOUNT POSTED"  TO RPTOUT-LABEL.
083200     MOVE    WK-N-TOTAL-POSTED-EDIT-VAL TO RPTOUT-VALUE.
083300     WRITE   RPTOUT-RECORD       AFTER ADVANCING 1 LINE.
083400*
083500     MOVE    WK-N-LOW-CTR        TO    WK-N-LOW-EDIT-VAL.
083600     MOVE    SPACES              TO    RPTOUT-RECORD.
083700     MOVE    "LOW RISK COUNT"    TO    RPTOUT-LABEL.
083800     MOVE    WK-N-LOW-EDIT-VAL   TO    RPTOUT-VALUE.
083900     WRITE   RPTOUT-RECORD       AFTER ADVANCING 1 LINE.
084000*
084100     MOVE    WK-N-MEDIUM-CTR     TO    WK-N-MEDIUM-EDIT-VAL.
084200     MOVE    SPACES              TO    RPTOUT-RECORD.
084300     MOVE    "MEDIUM RISK COUNT" TO    RPTOUT-LABEL.
084400     MOVE    WK-N-MEDIUM-EDIT-VAL TO   RPTOUT-VALUE.
084500     WRITE   RPTOUT-RECORD       AFTER ADVANCING 1 LINE.
084600*
084700     MOVE    WK-N-HIGH-CTR       TO    WK-N-HIGH-EDIT-VAL.
084800     MOVE    SPACES              TO    RPTOUT-RECORD.
084900     MOVE    "HIGH RISK COUNT"   TO    RPTOUT-LABEL.
085000     MOVE    WK-N-HIGH-EDIT-VAL  TO    RPTOUT-VALUE.
085100     WRITE   RPTOUT-RECORD       AFTER ADVANCING 1 LINE.
085200 C099-PRINT-CONTROL-TOTALS-EX.
085300     EXIT.
085400 EJECT
085500*-----------------------------------------------------------------*
085600* Y-SERIES  -  ERROR HANDLING
085700*-----------------------------------------------------------------*
085800 Y900-ABNORMAL-TERMINATION.
085900*-----------------------------------------------------------------*
086000     SET     UPSI-SWITCH-0       TO    ON.
086100     DISPLAY "TRFPOST ABEND - FILE STATUS " WK-C-FILE-STATUS.
086200     PERFORM Z000-END-PROGRAM-ROUTINE
086300        THRU Z099-END-PROGRAM-ROUTINE-EX.
086400     GOBACK.
086500 EJECT
086600*-----------------------------------------------------------------*
086700* Z-SERIES  -  END OF PROGRAM
086800*-----------------------------------------------------------------*
086900 Z000-END-PROGRAM-ROUTINE.
087000*-----------------------------------------------------------------*
087100     CLOSE   ACCTMST.
087200     CLOSE   XFRHST.
087300     CLOSE   XFRREQ.
087400     CLOSE   LEDGOUT.
087500     CLOSE   RISKOUT.
087600     CLOSE   RPTOUT.
087700 Z099-END-PROGRAM-ROUTINE-EX.
087800     EXIT.
087900******************************************************************
088000************** END OF PROGRAM SOURCE -  TRFPOST ***************
088100******************************************************************
