000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFVAMT.
000500 AUTHOR.         DESMOND LIM.
000600 INSTALLATION.   CONSUMER BANKING SYSTEMS - AS/400.
000700 DATE-WRITTEN.   05 SEP 1984.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO VALIDATE THE
001200*               TRANSFER AMOUNT ON AN INCOMING TRANSFER
001300*               REQUEST. IT DOES NOT TOUCH ANY FILE.
001400*
001500*****************************************************************
001600* HISTORY OF MODIFICATION:
001700*****************************************************************
001800* TAG     DATE       DEV     DESCRIPTION
001900*------- ---------- ------- -----------------------------------
002000* INITIAL 05/09/1984 DLIM    INITIAL VERSION - REJECTS ZERO OR
002100*                            NEGATIVE AMOUNT ONLY
002200* AMT0177 18/06/1988 MWEETL  REJECT MISSING (SPACES/LOW-VALUES)
002300*                            AMOUNT AS WELL AS ZERO/NEGATIVE,
002400*                            PER TELLER HELPDESK TICKET 88-0612
002500* AMT0298 09/11/1998 HTANBH  Y2K REMEDIATION - NO DATE FIELDS      AMT0298
002600*                            IN THIS ROUTINE, REVIEWED AND
002700*                            SIGNED OFF, NO CHANGE REQUIRED
002800* AMT0355 21/03/2002 AKOHSL  ERROR TEXT STANDARDISED TO MATCH
002900*                            THE WORDING USED BY THE ONLINE
003000*                            TRANSFER FRONT END - REQ#2002-0311
003050* AMT0388 19/06/2003 RSUBRA  DROPPED THE VALID-AMOUNT-DIGITS
003060*                            CLASS CONDITION FROM SPECIAL-NAMES -
003070*                            IT WAS NEVER TESTED ANYWHERE IN THIS
003080*                            ROUTINE, PER CODE REVIEW AU-03-021
003100*****************************************************************
003200 EJECT
003300**********************
003400 ENVIRONMENT DIVISION.
003500**********************
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.  IBM-AS400.
003800 OBJECT-COMPUTER.  IBM-AS400.
003900 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004200*
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500***************
004600 DATA DIVISION.
004700***************
004800 FILE SECTION.
004900**************
005000 WORKING-STORAGE SECTION.
005100*************************
005200 01  FILLER                          PIC X(24)        VALUE
005300     "** PROGRAM TRFVAMT   **".
005400*
005500* ------------------ PROGRAM WORKING STORAGE -------------------*
005600 01  WK-N-WORK-AREA.
005700     05  WK-N-ZERO-AMOUNT            PIC S9(16)V99 COMP-3
005800                                     VALUE ZERO.
005850     05  FILLER                      PIC X(04).
005900*
006000* WK-N-AMOUNT-GROUP / WK-N-AMOUNT-SPLIT LET B000 TEST THE WHOLE
006100* AND FRACTIONAL PORTIONS SEPARATELY WHEN TRACING A REJECTED
006200* AMOUNT - THE COMPARE ITSELF USES THE COMP-3 FIELD DIRECTLY.
006300 01  WK-N-AMOUNT-GROUP.
006400     05  WK-N-AMOUNT-STORE           PIC S9(16)V99 COMP-3
006500                                     VALUE ZERO.
006600 01  WK-N-AMOUNT-SPLIT  REDEFINES WK-N-AMOUNT-GROUP.
006700     05  WK-N-AMOUNT-WHOLE           PIC S9(16).
006800     05  WK-N-AMOUNT-FRACTION        PIC 99.
006900*
007000 01  WK-C-WORK-AREA.
007100     05  WK-C-AMOUNT-PRESENT-SW      PIC X(01) VALUE "N".
007200         88  WK-C-AMOUNT-IS-PRESENT            VALUE "Y".
007250 01  WK-C-WORK-AREA-ALPHA  REDEFINES WK-C-WORK-AREA.
007260     05  FILLER                      PIC X(01).
007300*
007400 01  WK-C-LITERALS.
007500     05  C-AMT-ERROR                 PIC X(40) VALUE
007600         "Amount must be positive".
007700 01  WK-C-LITERALS-ALPHA  REDEFINES WK-C-LITERALS.
007800     05  FILLER                      PIC X(40).
007900*
008000*****************
008100 LINKAGE SECTION.
008200*****************
008300     COPY VAMT.
008400 EJECT
008500********************************************
008600 PROCEDURE DIVISION USING WK-C-VAMT-RECORD.
008700********************************************
008800 MAIN-MODULE.
008900     PERFORM A000-VALIDATE-AMOUNT
009000        THRU A099-VALIDATE-AMOUNT-EX.
009100     EXIT PROGRAM.
009200*
009300*-----------------------------------------------------------------*
009400 A000-VALIDATE-AMOUNT.
009500*-----------------------------------------------------------------*
009600     MOVE    "N"                 TO    WK-C-AMOUNT-PRESENT-SW.
009700     MOVE    SPACES              TO    WK-C-VAMT-ERROR-TEXT.
009800     MOVE    "Y"                 TO    WK-C-VAMT-VALID.
009900*
010000     IF  WK-C-VAMT-AMOUNT NUMERIC
010100         SET     WK-C-AMOUNT-IS-PRESENT TO TRUE
010200     END-IF.
010300*
010400     MOVE    WK-C-VAMT-AMOUNT    TO    WK-N-AMOUNT-STORE.
010500*
010600     IF  NOT WK-C-AMOUNT-IS-PRESENT
010700         OR  WK-C-VAMT-AMOUNT NOT GREATER THAN WK-N-ZERO-AMOUNT
010800         MOVE    "N"             TO    WK-C-VAMT-VALID
010900         MOVE    C-AMT-ERROR     TO    WK-C-VAMT-ERROR-TEXT
011000     END-IF.
011100 A099-VALIDATE-AMOUNT-EX.
011200     EXIT.
011300******************************************************************
011400************** END OF PROGRAM SOURCE -  TRFVAMT ***************
011500******************************************************************
