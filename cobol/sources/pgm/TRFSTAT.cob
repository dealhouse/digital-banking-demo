000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFSTAT.
000500 AUTHOR.         TAN VOON KIAT.
000600 INSTALLATION.   CONSUMER BANKING SYSTEMS - AS/400.
000700 DATE-WRITTEN.   03 FEB 1986.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE THAT SCANS THE
001200*               IN-MEMORY TRANSFER TABLE (WK-XFER-TABLE, BUILT
001300*               AND OWNED BY TRFPOST) AND RETURNS THE COUNT AND
001400*               TOTAL AMOUNT OF ACCEPTED TRANSFERS POSTED BY ONE
001500*               CUSTOMER, IN ONE CURRENCY, IN THE TRAILING 24
001600*               HOUR WINDOW ENDING AT THE SUPPLIED "NOW"
001700*               TIMESTAMP. THE TABLE IS PASSED BY REFERENCE -
001800*               THIS ROUTINE OPENS NO FILE OF ITS OWN.
001900*
002000*****************************************************************
002100* HISTORY OF MODIFICATION:
002200*****************************************************************
002300* TAG     DATE       DEV     DESCRIPTION
002400*------- ---------- ------- -----------------------------------
002500* INITIAL 03/02/1986 TVK     INITIAL VERSION
002600* STA0097 03/02/1986 TVK     TIMESTAMPS ORIGINALLY COMPARED AS
002700*                            ISO-8601 TEXT - NO DATE ARITHMETIC
002800*                            IN THIS ROUTINE AT THAT TIME
002900* STA0161 09/11/1998 HTANBH  Y2K REMEDIATION - NO 2-DIGIT YEAR      STA0161
003000*                            FIELDS IN THIS ROUTINE, REVIEWED
003100*                            AND SIGNED OFF, NO CHANGE REQUIRED
003200* STA0173 14/02/2001 RSUBRA  WINDOW TEST CHANGED FROM AN ALPHA
003250*                            COMPARE TO AN ABSOLUTE-SECONDS
003270*                            COMPARE - THE ALPHA COMPARE WAS
003280*                            UNRELIABLE ACROSS A MONTH-END
003290*                            ROLLOVER
003300* STA0208 14/02/2001 RSUBRA  RESTRICT SCAN TO STATUS "APPROVED" -
003400*                            REJECTED ENTRIES WERE BEING ADDED
003500*                            TO THE TOTAL, OVERSTATING VELOCITY
003600*                            PER HELPDESK TICKET 2001-0041
003700*****************************************************************
003800 EJECT
003900**********************
004000 ENVIRONMENT DIVISION.
004100**********************
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.  IBM-AS400.
004400 OBJECT-COMPUTER.  IBM-AS400.
004500 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004600*
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900***************
005000 DATA DIVISION.
005100***************
005200 FILE SECTION.
005300**************
005400 WORKING-STORAGE SECTION.
005500*************************
005600 01  FILLER                          PIC X(24)        VALUE
005700     "** PROGRAM TRFSTAT   **".
005800*
005900* ------------------ PROGRAM WORKING STORAGE -------------------*
006000 01  WK-N-WORK-AREA.
006100     05  WK-N-SCAN-IDX               PIC 9(06) COMP VALUE ZERO.
006200     05  WK-N-COUNT-ACCUM            PIC 9(05) COMP-3 VALUE ZERO.
006300     05  WK-N-TOTAL-ACCUM            PIC S9(16)V99 COMP-3
006400                                     VALUE ZERO.
006500 01  WK-N-ACCUM-GROUP.
006600     05  WK-N-COUNT-STORE            PIC 9(05) COMP-3 VALUE ZERO.
006700     05  WK-N-TOTAL-STORE            PIC S9(16)V99 COMP-3
006800                                     VALUE ZERO.
006900 01  WK-N-ACCUM-EDIT  REDEFINES WK-N-ACCUM-GROUP.
007000     05  WK-N-COUNT-EDIT-VAL         PIC 9(05).
007100     05  WK-N-TOTAL-EDIT-VAL         PIC S9(16)V99.
007200*
007300 01  WK-C-WORK-AREA.
007400     05  WK-C-IN-WINDOW-SW           PIC X(01) VALUE "N".
007500         88  WK-C-ENTRY-IN-WINDOW               VALUE "Y".
007600     05  FILLER                      PIC X(04).
007700 01  WK-C-WORK-AREA-ALPHA  REDEFINES WK-C-WORK-AREA.
007800     05  FILLER                      PIC X(05).
007900*
008000 01  WK-C-LITERALS.
008100     05  C-APPROVED-STATUS           PIC X(10) VALUE
008200         "APPROVED".
008300 01  WK-C-LITERALS-ALPHA  REDEFINES WK-C-LITERALS.
008400     05  FILLER                      PIC X(10).
008500*
008600*****************
008700 LINKAGE SECTION.
008800*****************
008900     COPY VSTAT.
009000     COPY XFRTAB.
009100 EJECT
009200**************************************************************
009300 PROCEDURE DIVISION USING WK-C-VSTAT-RECORD, WK-XFER-TABLE-CTL,
009400                          WK-XFER-TABLE.
009500**************************************************************
009600 MAIN-MODULE.
009700     PERFORM A000-INIT-ACCUMULATORS
009800        THRU A099-INIT-ACCUMULATORS-EX.
009900     PERFORM B000-SCAN-TRANSFER-TABLE
010000        THRU B099-SCAN-TRANSFER-TABLE-EX
010100         VARYING WK-N-SCAN-IDX FROM 1 BY 1
010200           UNTIL WK-N-SCAN-IDX GREATER THAN WK-XFER-ENTRY-COUNT.
010300     PERFORM C000-RETURN-RESULTS
010400        THRU C099-RETURN-RESULTS-EX.
010500     EXIT PROGRAM.
010600*
010700*-----------------------------------------------------------------*
010800 A000-INIT-ACCUMULATORS.
010900*-----------------------------------------------------------------*
011000     MOVE    ZERO                TO    WK-N-COUNT-ACCUM.
011100     MOVE    ZERO                TO    WK-N-TOTAL-ACCUM.
011200 A099-INIT-ACCUMULATORS-EX.
011300     EXIT.
011400*-----------------------------------------------------------------*
011500 B000-SCAN-TRANSFER-TABLE.
011600*-----------------------------------------------------------------*
011700     MOVE    "N"                 TO    WK-C-IN-WINDOW-SW.
011800*
011900     IF  WK-XFER-USER-ID (WK-N-SCAN-IDX) NOT = WK-C-VSTAT-USER-ID
012000         GO TO B099-SCAN-TRANSFER-TABLE-EX
012100     END-IF.
012200*
012300     IF  WK-XFER-CUYCD (WK-N-SCAN-IDX) NOT = WK-C-VSTAT-CUYCD
012400         GO TO B099-SCAN-TRANSFER-TABLE-EX
012500     END-IF.
012600*
012700     IF  WK-XFER-STATUS (WK-N-SCAN-IDX) NOT = C-APPROVED-STATUS
012800         GO TO B099-SCAN-TRANSFER-TABLE-EX
012900     END-IF.
013000*
013100     IF  WK-XFER-CRTS-SECS (WK-N-SCAN-IDX) NOT LESS THAN
013200                                   WK-C-VSTAT-WINDOW-SECS
013300         AND WK-XFER-CRTS-SECS (WK-N-SCAN-IDX) LESS THAN
013400                                   WK-C-VSTAT-NOW-SECS
013500         SET     WK-C-ENTRY-IN-WINDOW TO TRUE
013600     END-IF.
013700*
013800     IF  WK-C-ENTRY-IN-WINDOW
013900         ADD     1               TO    WK-N-COUNT-ACCUM
014000         ADD     WK-XFER-AMOUNT (WK-N-SCAN-IDX)
014100                                 TO    WK-N-TOTAL-ACCUM
014200     END-IF.
014300 B099-SCAN-TRANSFER-TABLE-EX.
014400     EXIT.
014500*-----------------------------------------------------------------*
014600 C000-RETURN-RESULTS.
014700*-----------------------------------------------------------------*
014800     MOVE    WK-N-COUNT-ACCUM    TO    WK-N-COUNT-STORE.
014900     MOVE    WK-N-TOTAL-ACCUM    TO    WK-N-TOTAL-STORE.
015000     MOVE    WK-N-COUNT-ACCUM    TO    WK-C-VSTAT-COUNT.
015100     MOVE    WK-N-TOTAL-ACCUM    TO    WK-C-VSTAT-TOTAL.
015200 C099-RETURN-RESULTS-EX.
015300     EXIT.
015400******************************************************************
015500************** END OF PROGRAM SOURCE -  TRFSTAT ***************
015600******************************************************************
