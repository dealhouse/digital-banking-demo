000100******************************************************************
000200* VACC.CPYBK
000300* LINKAGE RECORD FOR CALL OF TRFVACC - ACCOUNT LOOKUP AND
000400* OWNERSHIP VALIDATION (FROM AND TO ACCOUNT IN ONE CALL)
000500******************************************************************
000600* AMENDMENT HISTORY:
000700******************************************************************
000800* TAG     DATE       DEV     DESCRIPTION
000900*------- ---------- ------- ----------------------------------
001000* INITIAL 10/07/1989 MWEETL  INITIAL VERSION
001100******************************************************************
001200 01  WK-C-VACC-RECORD.
001300     05  WK-C-VACC-INPUT.
001400         10  WK-C-VACC-USER-ID     PIC X(36).
001500         10  WK-C-VACC-FROM-ID     PIC X(36).
001600         10  WK-C-VACC-TO-ID       PIC X(36).
001700     05  WK-C-VACC-OUTPUT.
001800         10  WK-C-VACC-VALID       PIC X(01).
001900             88  WK-C-VACC-IS-VALID          VALUE "Y".
002000             88  WK-C-VACC-IS-INVALID        VALUE "N".
002100         10  WK-C-VACC-ERROR-TEXT  PIC X(40).
002200         10  WK-C-VACC-FROM-SLOT   PIC 9(04) COMP.
002300         10  WK-C-VACC-TO-SLOT     PIC 9(04) COMP.
002400         10  WK-C-VACC-FROM-CUYCD  PIC X(03).
002500         10  WK-C-VACC-TO-CUYCD    PIC X(03).
002600         10  WK-C-VACC-FROM-BAL    PIC S9(16)V99 COMP-3.
002700         10  WK-C-VACC-TO-BAL      PIC S9(16)V99 COMP-3.
002800         10  FILLER                PIC X(10).
