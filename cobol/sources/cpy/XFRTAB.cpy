000100******************************************************************
000200* XFRTAB.CPYBK
000300* IN-MEMORY TRANSFER TABLE - SUBSTITUTES A NON-SEQUENTIAL READ
000400* OF XFRHST.  LOADED ONCE AT START OF RUN FROM XFRHST (A200-
000500* LOAD-TRANSFER-TABLE IN TRFPOST), THEN GROWN IN STEP AS EACH
000600* ACCEPTED REQUEST IS APPENDED TO XFRHST.  TRFSTAT AND THE
000700* IDEMPOTENCY CHECK IN TRFPOST BOTH SEARCH THIS TABLE RATHER
000800* THAN RE-READING THE FILE.
000900******************************************************************
001000* AMENDMENT HISTORY:
001100******************************************************************
001200* TAG     DATE       DEV     DESCRIPTION
001300*------- ---------- ------- ----------------------------------
001400* INITIAL 11/01/1982 HTANBH  INITIAL VERSION
001500* XFR0219 03/02/1986 TVK     ADD WK-XFER-IDKEY, TABLE NOW CARRIES XFR0219
001600*                            ENOUGH OF THE RECORD FOR TRFPOST TO
001700*                            DO THE IDEMPOTENCY CHECK IN-TABLE
001800* XFR0301 14/02/2001 RSUBRA  ADD WK-XFER-CRTS-SECS, ABSOLUTE        XFR0301
001900*                            SECONDS FORM OF WK-XFER-CRTS, SO
002000*                            TRFSTAT NO LONGER HAS TO DEPEND ON
002100*                            A LEXICAL TIMESTAMP COMPARE
002200******************************************************************
002300 01  WK-XFER-TABLE-CTL.
002400     05  WK-XFER-MAX-ENTRIES       PIC 9(06) COMP VALUE 100000.
002500     05  WK-XFER-ENTRY-COUNT       PIC 9(06) COMP VALUE ZERO.
002600     05  FILLER                    PIC X(04).
002700*
002800 01  WK-XFER-TABLE.
002900     05  WK-XFER-ENTRY OCCURS 100000 TIMES
003000                       INDEXED BY WK-XFER-IDX.
003100         10  WK-XFER-USER-ID       PIC X(36).
003200         10  WK-XFER-CUYCD         PIC X(03).
003300         10  WK-XFER-STATUS        PIC X(10).
003400         10  WK-XFER-IDKEY         PIC X(64).
003500         10  WK-XFER-AMOUNT        PIC S9(16)V99 COMP-3.
003600         10  WK-XFER-CRTS          PIC X(26).
003700         10  WK-XFER-CRTS-SECS     PIC S9(09) COMP-3.
003800         10  FILLER                PIC X(05).
003900