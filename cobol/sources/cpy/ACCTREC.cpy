000100******************************************************************
000200* ACCTREC.CPYBK
000300* I-O FORMAT: ACCTMST-REC  FROM FILE ACCTMST
000400* DEPOSIT ACCOUNT MASTER - ONE ENTRY PER CHECKING/SAVINGS ACCT
000500******************************************************************
000600* AMENDMENT HISTORY:
000700******************************************************************
000800* TAG     DATE       DEV     DESCRIPTION
000900*------- ---------- ------- ----------------------------------
001000* INITIAL 11/01/1982 HTANBH  INITIAL VERSION
001100* ACM0391 14/03/1987 AKOHSL  ADD ACCTMST-CUYCD, LEDGER NOW        ACM0391 
001200*                            SUPPORTS CURRENCY OTHER THAN SGD
001300* ACM0604 22/11/1990 RSUBRA  EXPAND ACCTMST-BAL TO S9(16)V99 -    ACM0604 
001400*                            OLD S9(09)V99 TOO SMALL FOR
001500*                            COMMERCIAL CUSTOMER BALANCES
001600******************************************************************
001700 01  ACCTMST-RECORD                PIC X(150).
001800*
001900 01  ACCTMST-REC  REDEFINES ACCTMST-RECORD.
002000     06  ACCTMST-ACCT-ID           PIC X(36).
002100*                                ACCOUNT IDENTIFIER (UUID TEXT)
002200     06  ACCTMST-USER-ID           PIC X(36).
002300*                                OWNING CUSTOMER IDENTIFIER
002400     06  ACCTMST-NAME              PIC X(40).
002500*                                ACCOUNT DISPLAY NAME
002600     06  ACCTMST-TYPE              PIC X(10).
002700*                                "CHECKING" OR "SAVINGS"
002800     06  ACCTMST-CUYCD             PIC X(03).
002900*                                ISO CURRENCY CODE
003000     06  ACCTMST-BAL               PIC S9(16)V99 COMP-3.
003100*                                CURRENT LEDGER BALANCE
003200     06  FILLER                    PIC X(15).
