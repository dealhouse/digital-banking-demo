000100******************************************************************
000200* ACCTTAB.CPYBK
000300* IN-MEMORY ACCOUNT TABLE - SUBSTITUTES A KEYED/RANDOM READ OF
000400* ACCTMST.  ACCTMST IS LOADED INTO THIS TABLE ONCE AT THE START
000500* OF THE RUN (A200-LOAD-ACCOUNT-TABLE IN TRFPOST) AND SEARCHED
000600* FROM THERE FOR THE LIFE OF THE RUN.  SLOT NUMBER DOUBLES AS
000700* THE ACCTMST RELATIVE KEY SO A POSTED BALANCE CAN BE REWRITTEN
000800* STRAIGHT BACK TO ACCTMST WITHOUT A SECOND SEARCH.
000900******************************************************************
001000* AMENDMENT HISTORY:
001100******************************************************************
001200* TAG     DATE       DEV     DESCRIPTION
001300*------- ---------- ------- ----------------------------------
001400* INITIAL 11/01/1982 HTANBH  INITIAL VERSION
001500* ACM0604 22/11/1990 RSUBRA  WIDEN WK-ACCT-MAX-ENTRIES TO 2000    ACM0604 
001600*                            FOR COMMERCIAL BOOK GROWTH
001700******************************************************************
001800 01  WK-ACCT-TABLE-CTL.
001900     05  WK-ACCT-MAX-ENTRIES       PIC 9(04) COMP VALUE 2000.
002000     05  WK-ACCT-ENTRY-COUNT       PIC 9(04) COMP VALUE ZERO.
002100     05  FILLER                    PIC X(04).
002200*
002300 01  WK-ACCT-TABLE.
002400     05  WK-ACCT-ENTRY OCCURS 2000 TIMES
002500                       INDEXED BY WK-ACCT-IDX.
002600         10  WK-ACCT-SLOT-NO       PIC 9(04) COMP.
002700         10  WK-ACCT-ID            PIC X(36).
002800         10  WK-ACCT-USER-ID       PIC X(36).
002900         10  WK-ACCT-NAME          PIC X(40).
003000         10  WK-ACCT-TYPE          PIC X(10).
003100         10  WK-ACCT-CUYCD         PIC X(03).
003200         10  WK-ACCT-BAL           PIC S9(16)V99 COMP-3.
003300         10  FILLER                PIC X(05).
