000100******************************************************************
000200* RPTLINE.CPYBK
000300* I-O FORMAT: RPTOUT-REC  FROM FILE RPTOUT
000400* END-OF-RUN CONTROL-BREAK SUMMARY PRINT LINE.  ONE RUN OF
000500* TRFPOST PRODUCES ONE SET OF TOTAL LINES - THERE IS NO
000600* ACCOUNT- OR DATE-LEVEL BREAK, ONLY THE SINGLE RUN TOTAL.
000700******************************************************************
000800* AMENDMENT HISTORY:
000900******************************************************************
001000* TAG     DATE       DEV     DESCRIPTION
001100*------- ---------- ------- ----------------------------------
001200* INITIAL 11/01/1982 HTANBH  INITIAL VERSION
001300******************************************************************
001400 01  RPTOUT-RECORD                 PIC X(132).
001500*
001600 01  RPTOUT-REC  REDEFINES RPTOUT-RECORD.
001700     06  RPTOUT-LABEL              PIC X(30).
001800     06  FILLER                    PIC X(02)  VALUE SPACES.
001900     06  RPTOUT-VALUE              PIC Z,ZZZ,ZZZ,ZZ9.99-.
002000     06  FILLER                    PIC X(83).
