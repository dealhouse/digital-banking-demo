000100******************************************************************
000200* VAMT.CPYBK
000300* LINKAGE RECORD FOR CALL OF TRFVAMT - AMOUNT VALIDATION
000400******************************************************************
000500* AMENDMENT HISTORY:
000600******************************************************************
000700* TAG     DATE       DEV     DESCRIPTION
000800*------- ---------- ------- ----------------------------------
000900* INITIAL 05/09/1984 DLIM    INITIAL VERSION
001000******************************************************************
001100 01  WK-C-VAMT-RECORD.
001200     05  WK-C-VAMT-INPUT.
001300         10  WK-C-VAMT-AMOUNT      PIC S9(16)V99 COMP-3.
001400         10  FILLER                PIC X(08).
001500     05  WK-C-VAMT-OUTPUT.
001600         10  WK-C-VAMT-VALID       PIC X(01).
001700             88  WK-C-VAMT-IS-VALID          VALUE "Y".
001800             88  WK-C-VAMT-IS-INVALID        VALUE "N".
001900         10  WK-C-VAMT-ERROR-TEXT  PIC X(40).
002000         10  FILLER                PIC X(08).
