000100******************************************************************
000200* XREQREC.CPYBK
000300* I-O FORMAT: XFRREQ-REC  FROM FILE XFRREQ
000400* PENDING TRANSFER REQUEST - ONE ENTRY PER TRANSFER TO ATTEMPT
000500* THIS RUN.  XFER-ID, STATUS AND CREATED-AT ARE NOT PRESENT -
000600* THEY ARE MANUFACTURED BY TRFPOST ONLY IF THE REQUEST IS
000700* ACCEPTED FOR POSTING.
000800******************************************************************
000900* AMENDMENT HISTORY:
001000******************************************************************
001100* TAG     DATE       DEV     DESCRIPTION
001200*------- ---------- ------- ----------------------------------
001300* INITIAL 11/01/1982 HTANBH  INITIAL VERSION
001400******************************************************************
001500 01  XFRREQ-RECORD                 PIC X(350).
001600*
001700 01  XFRREQ-REC  REDEFINES XFRREQ-RECORD.
001800     06  XFRREQ-USER-ID            PIC X(36).
001900*                                REQUESTING CUSTOMER IDENTIFIER
002000     06  XFRREQ-FROM-ACCT-ID       PIC X(36).
002100*                                SOURCE ACCOUNT IDENTIFIER
002200     06  XFRREQ-TO-ACCT-ID         PIC X(36).
002300*                                DESTINATION ACCOUNT IDENTIFIER
002400     06  XFRREQ-AMOUNT             PIC S9(16)V99 COMP-3.
002500*                                REQUESTED TRANSFER AMOUNT
002600     06  XFRREQ-CUYCD              PIC X(03).
002700*                                ISO CURRENCY CODE
002800     06  XFRREQ-IDKEY              PIC X(64).
002900*                                CALLER-SUPPLIED DEDUPE KEY
003000     06  XFRREQ-MEMO               PIC X(140).
003100*                                OPTIONAL FREE-TEXT MEMO
003200     06  FILLER                    PIC X(25).
