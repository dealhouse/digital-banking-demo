000100******************************************************************
000200* VBAL.CPYBK
000300* LINKAGE RECORD FOR CALL OF TRFVBAL - SOURCE ACCOUNT MUST
000400* CARRY ENOUGH BALANCE TO COVER THE TRANSFER AMOUNT
000500******************************************************************
000600* AMENDMENT HISTORY:
000700******************************************************************
000800* TAG     DATE       DEV     DESCRIPTION
000900*------- ---------- ------- ----------------------------------
001000* INITIAL 22/11/1990 RSUBRA  INITIAL VERSION
001100******************************************************************
001200 01  WK-C-VBAL-RECORD.
001300     05  WK-C-VBAL-INPUT.
001400         10  WK-C-VBAL-FROM-BAL    PIC S9(16)V99 COMP-3.
001500         10  WK-C-VBAL-AMOUNT      PIC S9(16)V99 COMP-3.
001600     05  WK-C-VBAL-OUTPUT.
001700         10  WK-C-VBAL-VALID       PIC X(01).
001800             88  WK-C-VBAL-IS-VALID          VALUE "Y".
001900             88  WK-C-VBAL-IS-INVALID        VALUE "N".
002000         10  WK-C-VBAL-ERROR-TEXT  PIC X(40).
002100         10  FILLER                PIC X(08).
