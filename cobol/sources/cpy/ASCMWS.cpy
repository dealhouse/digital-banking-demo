000100******************************************************************
000200* ASCMWS.CPYBK
000300* COMMON APPLICATION WORKING STORAGE - FILE STATUS TEST NAMES
000400* COPIED INTO EVERY TRF* PROGRAM SO THAT FILE STATUS CHECKING
000500* READS THE SAME WAY FROM ROUTINE TO ROUTINE.
000600******************************************************************
000700* AMENDMENT HISTORY:
000800******************************************************************
000900* TAG     DATE       DEV     DESCRIPTION
001000*------- ---------- ------- ----------------------------------
001100* INITIAL 11/01/1982 HTANBH  INITIAL VERSION - COMMON FILE
001200*                            STATUS CONDITION NAMES
001300* CM2Y2K  09/11/1998 HTANBH  Y2K REMEDIATION - WK-C-TODAY-CCYY
001400*                            ADDED, NO 2-DIGIT YEAR FIELDS LEFT
001500*                            IN COMMON STORAGE
001600******************************************************************
001700 01  WK-C-FILE-STATUS            PIC X(02).
001800     88  WK-C-SUCCESSFUL                     VALUE "00".
001900     88  WK-C-DUPLICATE-KEY                  VALUE "22".
002000     88  WK-C-RECORD-NOT-FOUND               VALUE "23".
002100     88  WK-C-END-OF-FILE                    VALUE "10".
002200     88  WK-C-PERMANENT-ERROR                VALUE "90" "91"
002300                                                    "92" "93".
002400*
002500 01  WK-C-TODAY-DATE.                                             CM2Y2K  
002600     05  WK-C-TODAY-CCYY          PIC 9(04).
002700     05  WK-C-TODAY-MM            PIC 9(02).
002800     05  WK-C-TODAY-DD            PIC 9(02).
002900     05  FILLER                   PIC X(02)  VALUE SPACES.
