000100******************************************************************
000200* VCCY.CPYBK
000300* LINKAGE RECORD FOR CALL OF TRFVCCY - TRANSFER CURRENCY MUST
000400* MATCH BOTH THE FROM AND TO ACCOUNT CURRENCY
000500******************************************************************
000600* AMENDMENT HISTORY:
000700******************************************************************
000800* TAG     DATE       DEV     DESCRIPTION
000900*------- ---------- ------- ----------------------------------
001000* INITIAL 14/03/1987 AKOHSL  INITIAL VERSION
001100******************************************************************
001200 01  WK-C-VCCY-RECORD.
001300     05  WK-C-VCCY-INPUT.
001400         10  WK-C-VCCY-XFER-CUYCD  PIC X(03).
001500         10  WK-C-VCCY-FROM-CUYCD  PIC X(03).
001600         10  WK-C-VCCY-TO-CUYCD    PIC X(03).
001700         10  FILLER                PIC X(06).
001800     05  WK-C-VCCY-OUTPUT.
001900         10  WK-C-VCCY-VALID       PIC X(01).
002000             88  WK-C-VCCY-IS-VALID          VALUE "Y".
002100             88  WK-C-VCCY-IS-INVALID        VALUE "N".
002200         10  WK-C-VCCY-ERROR-TEXT  PIC X(40).
002300         10  FILLER                PIC X(08).
