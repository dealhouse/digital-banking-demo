000100******************************************************************
000200* XFERREC.CPYBK
000300* I-O FORMAT: XFRHST-REC  FROM FILE XFRHST
000400* POSTED TRANSFER MASTER - ONE ENTRY PER ACCEPTED, PENDING OR
000500* DECLINED TRANSFER.  APPENDED TO BY TRFPOST AS EACH REQUEST
000600* ON XFRREQ IS ACCEPTED FOR POSTING.
000700******************************************************************
000800* AMENDMENT HISTORY:
000900******************************************************************
001000* TAG     DATE       DEV     DESCRIPTION
001100*------- ---------- ------- ----------------------------------
001200* INITIAL 11/01/1982 HTANBH  INITIAL VERSION
001300* XFR0219 03/02/1986 TVK     ADD XFRHST-IDKEY FOR CALLER-SUPPLIED XFR0219 
001400*                            DEDUPE KEY, PER-USER UNIQUENESS
001500* XFR0388 09/11/1998 HTANBH  Y2K REMEDIATION - XFRHST-CRTS NOW    XFR0388
001600*                            CARRIES A FULL 4-DIGIT YEAR IN ITS
001700*                            ISO-8601 TIMESTAMP TEXT
001750* XFR0422 19/06/2003 RSUBRA  FILLER WAS PIC X(39), OVERRUNNING     XFR0422
001760*                            THE 400-BYTE XFRHST-RECORD BY 36
001770*                            BYTES AND CORRUPTING THE NEXT RECORD
001780*                            ON WRITE - CUT BACK TO PIC X(03) TO
001790*                            MATCH THE FD, PER AUDIT FINDING
001795*                            AU-03-021
001800******************************************************************
001900 01  XFRHST-RECORD                 PIC X(400).
002000*
002100 01  XFRHST-REC  REDEFINES XFRHST-RECORD.
002200     06  XFRHST-XFER-ID            PIC X(36).
002300*                                TRANSFER IDENTIFIER (UUID TEXT)
002400     06  XFRHST-USER-ID            PIC X(36).
002500*                                REQUESTING CUSTOMER IDENTIFIER
002600     06  XFRHST-FROM-ACCT-ID       PIC X(36).
002700*                                SOURCE ACCOUNT IDENTIFIER
002800     06  XFRHST-TO-ACCT-ID         PIC X(36).
002900*                                DESTINATION ACCOUNT IDENTIFIER
003000     06  XFRHST-AMOUNT             PIC S9(16)V99 COMP-3.
003100*                                TRANSFER AMOUNT
003200     06  XFRHST-CUYCD              PIC X(03).
003300*                                ISO CURRENCY CODE
003400     06  XFRHST-STATUS             PIC X(10).
003500*                                APPROVED / DECLINED / PENDING
003600     06  XFRHST-IDKEY              PIC X(64).
003700*                                IDEMPOTENCY KEY, UNIQUE PER USER
003800     06  XFRHST-MEMO               PIC X(140).
003900*                                OPTIONAL FREE-TEXT MEMO
004000     06  XFRHST-CRTS               PIC X(26).
004100*                                ISO-8601 CREATED-AT TIMESTAMP
004200     06  FILLER                    PIC X(03).
