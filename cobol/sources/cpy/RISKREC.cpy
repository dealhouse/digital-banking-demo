000100******************************************************************
000200* RISKREC.CPYBK
000300* I-O FORMAT: RISKOUT-REC  FROM FILE RISKOUT
000400* FRAUD/RISK ASSESSMENT - ONE ENTRY PER ACCEPTED TRANSFER,
000500* KEYED LOGICALLY (NOT PHYSICALLY) BY RISKOUT-XFER-ID.  A
000600* MAXIMUM OF THREE REASON CODES CAN BE CARRIED BECAUSE ONLY
000700* THREE SCORING RULES EXIST IN TRFRISK - SEE TRFRISK FOR THE
000800* RULE SET.
000900******************************************************************
001000* AMENDMENT HISTORY:
001100******************************************************************
001200* TAG     DATE       DEV     DESCRIPTION
001300*------- ---------- ------- ----------------------------------
001400* INITIAL 19/08/1991 TYK     INITIAL VERSION
001500******************************************************************
001600 01  RISKOUT-RECORD                PIC X(150).
001700*
001800 01  RISKOUT-REC  REDEFINES RISKOUT-RECORD.
001900     06  RISKOUT-RISK-ID           PIC X(36).
002000*                                RISK ASSESSMENT IDENTIFIER
002100     06  RISKOUT-XFER-ID           PIC X(36).
002200*                                TRANSFER BEING SCORED
002300     06  RISKOUT-SCORE             PIC S999 COMP-3.
002400*                                INTEGER SCORE, 0 - 100
002500     06  RISKOUT-LEVEL             PIC X(06).
002600*                                "LOW" / "MEDIUM" / "HIGH"
002700     06  RISKOUT-REASON-1          PIC X(20).
002800*                                FIRST REASON CODE TRIGGERED
002900     06  RISKOUT-REASON-2          PIC X(20).
003000*                                SECOND REASON CODE TRIGGERED
003100     06  RISKOUT-REASON-3          PIC X(20).
003200*                                THIRD REASON CODE TRIGGERED
003300     06  FILLER                    PIC X(10).
