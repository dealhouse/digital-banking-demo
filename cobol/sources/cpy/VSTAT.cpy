000100******************************************************************
000200* VSTAT.CPYBK
000300* LINKAGE RECORD FOR CALL OF TRFSTAT - 24 HOUR ACTIVITY WINDOW
000400* COUNT AND TOTAL FOR ONE CUSTOMER AND CURRENCY
000500******************************************************************
000600* AMENDMENT HISTORY:
000700******************************************************************
000800* TAG     DATE       DEV     DESCRIPTION
000900*------- ---------- ------- ----------------------------------
001000* INITIAL 03/02/1986 TVK     INITIAL VERSION - WINDOW PASSED AS
001100*                            TWO ISO-8601 TEXT TIMESTAMPS
001200* STA0173 14/02/2001 RSUBRA  NOW-TS/WINDOW-TS REPLACED WITH
001300*                            NOW-SECS/WINDOW-SECS, BOTH ABSOLUTE
001400*                            SECONDS SINCE THE SHOP EPOCH - THE
001500*                            ALPHA COMPARE WAS UNRELIABLE ACROSS
001600*                            A MONTH-END ROLLOVER (HELPDESK
001700*                            TICKET 2001-0041)
001800******************************************************************
001900 01  WK-C-VSTAT-RECORD.
002000     05  WK-C-VSTAT-INPUT.
002100         10  WK-C-VSTAT-USER-ID    PIC X(36).
002200         10  WK-C-VSTAT-CUYCD      PIC X(03).
002300         10  WK-C-VSTAT-NOW-SECS   PIC S9(09) COMP-3.
002400*                                  CALCULATION "NOW", ABS SECONDS
002500         10  WK-C-VSTAT-WINDOW-SECS PIC S9(09) COMP-3.
002600*                                  NOW MINUS 24 HOURS, ABS SECONDS
002700         10  WK-C-VSTAT-ENTRY-CNT  PIC 9(06) COMP.
002800*                                  NUMBER OF LIVE TABLE ENTRIES
002900     05  WK-C-VSTAT-OUTPUT.
003000         10  WK-C-VSTAT-COUNT      PIC 9(05) COMP-3.
003100         10  WK-C-VSTAT-TOTAL      PIC S9(16)V99 COMP-3.
003200         10  FILLER                PIC X(08).
003300