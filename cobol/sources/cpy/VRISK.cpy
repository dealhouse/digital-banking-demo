000100******************************************************************
000200* VRISK.CPYBK
000300* LINKAGE RECORD FOR CALL OF TRFRISK - FRAUD/RISK SCORING
000400* ENGINE.  PURE COMPUTATION - NO FILE I-O OF ITS OWN.
000500******************************************************************
000600* AMENDMENT HISTORY:
000700******************************************************************
000800* TAG     DATE       DEV     DESCRIPTION
000900*------- ---------- ------- ----------------------------------
001000* INITIAL 19/08/1991 TYK     INITIAL VERSION
001100******************************************************************
001200 01  WK-C-VRISK-RECORD.
001300     05  WK-C-VRISK-INPUT.
001400         10  WK-C-VRISK-AMOUNT     PIC S9(16)V99 COMP-3.
001500         10  WK-C-VRISK-24H-COUNT  PIC 9(05) COMP-3.
001600         10  WK-C-VRISK-24H-TOTAL  PIC S9(16)V99 COMP-3.
001700     05  WK-C-VRISK-OUTPUT.
001800         10  WK-C-VRISK-SCORE      PIC S999 COMP-3.
001900         10  WK-C-VRISK-LEVEL      PIC X(06).
002000         10  WK-C-VRISK-REASON-1   PIC X(20).
002100         10  WK-C-VRISK-REASON-2   PIC X(20).
002200         10  WK-C-VRISK-REASON-3   PIC X(20).
002300         10  FILLER                PIC X(06).
