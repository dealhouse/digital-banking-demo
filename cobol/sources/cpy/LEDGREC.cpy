000100******************************************************************
000200* LEDGREC.CPYBK
000300* I-O FORMAT: LEDGOUT-REC  FROM FILE LEDGOUT
000400* DOUBLE-ENTRY LEDGER POSTING - TWO ENTRIES WRITTEN PER ACCEPTED
000500* TRANSFER (ONE DEBIT AGAINST THE SOURCE ACCOUNT, ONE CREDIT
000600* AGAINST THE DESTINATION ACCOUNT).  APPEND-ONLY.
000700******************************************************************
000800* AMENDMENT HISTORY:
000900******************************************************************
001000* TAG     DATE       DEV     DESCRIPTION
001100*------- ---------- ------- ----------------------------------
001200* INITIAL 11/01/1982 HTANBH  INITIAL VERSION
001300******************************************************************
001400 01  LEDGOUT-RECORD                PIC X(180).
001500*
001600 01  LEDGOUT-REC  REDEFINES LEDGOUT-RECORD.
001700     06  LEDGOUT-LEDG-ID           PIC X(36).
001800*                                LEDGER ENTRY IDENTIFIER
001900     06  LEDGOUT-ACCT-ID           PIC X(36).
002000*                                ACCOUNT THIS ENTRY AFFECTS
002100     06  LEDGOUT-XFER-ID           PIC X(36).
002200*                                TRANSFER THAT PRODUCED THE ENTRY
002300     06  LEDGOUT-TYPE              PIC X(06).
002400*                                "DEBIT" OR "CREDIT"
002500     06  LEDGOUT-AMOUNT            PIC S9(16)V99 COMP-3.
002600*                                ENTRY AMOUNT, ALWAYS POSITIVE
002700     06  LEDGOUT-BALANCE           PIC S9(16)V99 COMP-3.
002800*                                ACCOUNT BALANCE AFTER POSTING
002900     06  LEDGOUT-CRTS              PIC X(26).
003000*                                ISO-8601 CREATED-AT TIMESTAMP
003100     06  FILLER                    PIC X(20).
